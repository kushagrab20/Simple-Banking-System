000100*
000110****************************************************************
000120*                                                               *
000130*                  Bank Batch        Start Of Day               *
000140*         Zeroes the daily debit counters on every account      *
000150*            and stamps the Account Master header with          *
000160*                 today's run date before BB010 runs             *
000170*                                                               *
000180****************************************************************
000190*
000200   identification          division.
000210*===============================
000220*
000230**
000240        program-id.         bb000.
000250**
000260        author.             V B Coen FBCS, FIDM, FIDPM.
000270**
000280        installation.       Applewood Computers.
000290**
000300        date-written.       04/08/26.
000310**
000320        date-compiled.
000330**
000340        security.           Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
000350                            Distributed under the GNU General Public License.
000360                            See the file COPYING for details.
000370**
000380*    remarks.            Bank Batch Start of Day program.
000390*                        Rebuilt from py000's Start of Day skeleton
000400*                        for the new BB (Bank Batch) module - the
000410*                        interactive date-entry screen py000 used is
000420*                        dropped, this module takes its run date from
000430*                        the system clock and is checked, not keyed.
000440*
000450*    called modules.     maps04. (Date validation/conversion)
000460*
000470*    error messages used.
000480* Module specific:
000490*                        BB001 - BB002.
000500* Changes:
000510* 04/08/26 vbc - 1.0.00 Created, from py000 skeleton.
000520* 05/08/26 vbc - 1.0.01 Added BB-Control-Record write so BB050 always
000530*                       has a run row to foot its totals against even
000540*                       on a day with zero transactions.
000550* 06/08/26 vbc - 1.0.02 Chg Today-Debit-Count reset loop from one
000560*                       pass with a held WRITE to REWRITE in place -
000570*                       simpler file status handling.
000580*
000590*************************************************************************
000600*
000610* Copyright Notice.
000620* ****************
000630*
000640* These files and programs are part of the Applewood Computers
000650* Accounting System and are Copyright (c) Vincent B Coen. 1976-2026
000660* and later.  Distributed under the GNU General Public License,
000670* version 3 and later, for personal usage only and that includes use
000680* within a business but without repackaging or resale in any way.
000690*
000700* ACAS is distributed in the hope that it will be useful, but WITHOUT
000710* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
000720* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
000730* License for more details.
000740*
000750*************************************************************************
000760*
000770   environment              division.
000780*===============================
000790*
000800   configuration             section.
000810   special-names.
000820       c01                    is   top-of-form.
000830       class    bb-alpha      is   "A" thru "Z".
000840       upsi-0.
000850   input-output              section.
000860*------------------------------
000870   file-control.
000880       select   Account-Master   assign to  "ACCTMAST"
000890                organization      is  sequential
000900                access mode       is  sequential
000910                file status       is  BB-Acct-Status.
000920       select   Control-File      assign to  "BBCTL"
000930                organization      is  sequential
000940                access mode       is  sequential
000950                file status       is  BB-Ctl-File-Status.
000960*
000970   data                      division.
000980*===============================
000990   file section.
001000*
001010   fd  Account-Master
001020       label records are standard.
001030   copy "wsbbacct.cob".
001040*
001050   fd  Control-File
001060       label records are standard.
001070   copy "wsbbctl.cob".
001080*
001090   working-storage section.
001100*----------------------
001110*
001120   77  Prog-Name              pic x(15)    value "BB000 (1.0.02)".
001130   copy "wscall.cob".
001140*
001150   01  Mapa03-WS.
001160       03  A-Date             pic x(10).
001170       03  A-Bin              binary-long.
001180       03  filler             pic x(4).
001190*
001200   01  Mapa03-WS-Alt redefines Mapa03-WS.
001210       03  WSA-Date            pic x(10).
001220       03  filler              pic x(10).
001230*
001240   01  WS-Data.
001250       03  WS-Acct-Status      pic xx.
001260       03  WS-Ctl-File-Status  pic xx.
001270       03  WS-Eof-Switch       pic x        value "N".
001280       03  WS-Reply            pic x.
001290       03  WS-Run-Date         pic 9(8)     comp.
001300       03  WS-Accounts-Read    pic 9(7)     comp    value zero.
001310       03  filler              pic x(20).
001320*
001330   01  WS-Run-Date-Alt redefines WS-Run-Date.
001340       03  WS-Run-CCYY         pic 9(4).
001350       03  WS-Run-MM           pic 99.
001360       03  WS-Run-DD           pic 99.
001370*
001380   01  WS-Counters.
001390       03  WS-Accounts-Zeroed  pic 9(7)     comp    value zero.
001400       03  filler              pic x(10).
001410*
001420   01  WS-Counters-Alt redefines WS-Counters.
001430       03  WS-Counters-Display pic 9(9).
001440*
001450   01  Error-Messages.
001460       03  BB001           pic x(52) value
001470           "BB001 Run date not later than last completed run - aborting".
001480       03  BB002           pic x(40) value
001490           "BB002 Account Master file status error -".
001500*
001510   01  Error-Code          pic 999.
001520*
001530   linkage section.
001540*==============
001550*
001560   01  To-Day              pic x(10).
001570   copy "wsnames.cob".
001580*
001590   procedure  division using  WS-Calling-Data
001600                              To-Day
001610                              File-Defs.
001620*========================================
001630*
001640   0000-Start-Of-Day-Rtn.
001650       move     To-Day       to A-Date of Mapa03-WS.
001660       move     zero         to A-Bin  of Mapa03-WS.
001670       call     "maps04"  using Mapa03-WS.
001680       move     A-Bin of Mapa03-WS  to  WS-Run-Date.
001690*
001700       open     input Account-Master.
001710       if       BB-Acct-Status not = "00"
001720                display BB002 Error-Code
001730                go to 0000-Exit.
001740*
001750       read     Account-Master
001760                at end move "Y" to WS-Eof-Switch
001770                go to 0000-Header-Missing.
001780*
001790       if       Hdr-Acct-No = zero
001800                if WS-Run-Date not > Hdr-Last-Run-Date
001810                   display BB001
001820                   close Account-Master
001830                   go to 0000-Exit.
001840*
001850       close    Account-Master.
001860       open     i-o  Account-Master.
001870       perform  0100-Zero-Debit-Fields-Rtn thru 0100-Exit
001880                until WS-Eof-Switch = "Y".
001890       close    Account-Master.
001900*
001910       perform  0200-Stamp-Header-Rtn thru 0200-Exit.
001920       perform  0900-Write-Control-Rtn thru 0900-Exit.
001930       go       to 0000-Exit.
001940*
001950   0000-Header-Missing.
001960       display  "BB000 Account Master is empty - aborting".
001970       close    Account-Master.
001980*
001990   0000-Exit.
002000       exit     program.
002010*
002020   0100-Zero-Debit-Fields-Rtn.
002030       read     Account-Master
002040                at end move "Y" to WS-Eof-Switch
002050                go to 0100-Exit.
002060       if       Acct-No = zero
002070                go to 0100-Exit.
002080       move     zero  to  Acct-Today-Debit-Total
002090                           Acct-Today-Debit-Count.
002100       rewrite  BB-Account-Record.
002110       add      1     to  WS-Accounts-Zeroed
002120                           WS-Accounts-Read.
002130   0100-Exit.
002140       exit.
002150*
002160   0200-Stamp-Header-Rtn.
002170       open     i-o Account-Master.
002180       read     Account-Master.
002190       move     WS-Run-Date      to  Hdr-Last-Run-Date.
002200       move     "R"              to  Hdr-Last-Run-Status.
002210       move     WS-Accounts-Read to  Hdr-Accounts-On-File.
002220       rewrite  BB-Account-Header.
002230       close    Account-Master.
002240   0200-Exit.
002250       exit.
002260*
002270   0900-Write-Control-Rtn.
002280       open     output Control-File.
002290       move     WS-Run-Date       to  Ctl-Run-Date.
002300       move     "S"                to  Ctl-Run-Status.
002310       move     WS-Accounts-Read   to  Ctl-Accounts-Read.
002320       move     zero               to  Ctl-Trans-Read
002330                                         Ctl-Trans-Accepted
002340                                         Ctl-Trans-Rejected
002350                                         Ctl-Debit-Total
002360                                         Ctl-Credit-Total
002370                                         Ctl-Interest-Total
002380                                         Ctl-Net-Change
002390                                         Ctl-Accounts-On-Hold
002400                                         Ctl-Interest-Posted.
002410       write    BB-Control-Record.
002420       close    Control-File.
002430   0900-Exit.
002440       exit.
