000100*
000110****************************************************************
000120*                                                               *
000130*                  Bank Batch   Transaction Edit                *
000140*       Validates the raw Transaction File against the          *
000150*       Account Master, splitting it into the Accepted          *
000160*        Transaction Work File and the Rejected Report           *
000170*                                                               *
000180****************************************************************
000190*
000200    identification          division.
000210*===============================
000220*
000230**
000240         program-id.         bb010.
000250**
000260         author.             V B Coen FBCS, FIDM, FIDPM.
000270**
000280         installation.       Applewood Computers.
000290**
000300         date-written.       05/08/26.
000310**
000320         date-compiled.
000330**
000340         security.           Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
000350                             Distributed under the GNU General Public License.
000360                             See the file COPYING for details.
000370**
000380*    remarks.            Bank Batch Transaction Edit program.
000390*                        Built from pyrgstr's posting-program frame
000400*                        (param/master/detail file set, error-message
000410*                        table) with the Report Writer stripped out -
000420*                        this step produces a plain reject listing,
000430*                        not a formatted statement.
000440*
000450*    files used.
000460*                        acctmast.dat  Account Master (input, extract
000470*                                      loaded to table below for the
000480*                                      account/related-account lookup)
000490*                        tranfile.dat  Transaction File (input)
000500*                        acctwork.dat  Accepted Transaction Work File
000510*                        bbctl.dat     Run Control Record (update)
000520*                        rejects.prn   Rejected Transaction Report
000530*
000540*    error messages used.
000550* Module specific:
000560*                        BB011 - BB018.
000570* Changes:
000580* 05/08/26 vbc - 1.0.00 Created, from pyrgstr frame.
000590* 06/08/26 vbc - 1.0.01 Added BB-Acct-Table SEARCH ALL lookup - table
000600*                       load replaces the random READ we first tried,
000610*                       since Account-Master is Sequential not Indexed.
000620* 07/08/26 vbc - 1.0.02 Dormant debit reject (08) split out of the
000630*                       closed-account test, was wrongly sharing 02.
000640* 08/08/26 vbc - 1.0.03 Added an opening-balance test for insufficient
000650*                       funds (05) and a same-day debit-count test (07)
000660*                       against the table loaded at start of run - BB030
000670*                       re-tests both after every posting since balances
000680*                       move as the day's earlier transactions go in, but
000690*                       an account already overdrawn or already at its
000700*                       debit limit before a line is even sorted should
000710*                       not wait for BB030 to say so.
000720* 09/08/26 vbc - 1.0.04 Reject line widened to carry the transaction's
000730*                       date and amount alongside the account/type/
000740*                       reason - account number on its own was no help
000750*                       working out which of several same-day rejects
000760*                       for a given account this line was.
000770*
000780*************************************************************************
000790*
000800* Copyright Notice.
000810* ****************
000820*
000830* These files and programs are part of the Applewood Computers
000840* Accounting System and are Copyright (c) Vincent B Coen. 1976-2026
000850* and later.  Distributed under the GNU General Public License,
000860* version 3 and later, for personal usage only and that includes use
000870* within a business but without repackaging or resale in any way.
000880*
000890* ACAS is distributed in the hope that it will be useful, but WITHOUT
000900* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
000910* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
000920* License for more details.
000930*
000940*************************************************************************
000950*
000960    environment              division.
000970*===============================
000980*
000990    configuration             section.
001000    special-names.
001010        c01                    is   top-of-form.
001020        class    bb-alpha      is   "A" thru "Z".
001030        upsi-0.
001040    input-output              section.
001050*------------------------------
001060    file-control.
001070        select   Account-Master   assign to  "ACCTMAST"
001080                 organization      is  sequential
001090                 access mode       is  sequential
001100                 file status       is  BB-Acct-Status.
001110        select   Transaction-File assign to  "TRANFILE"
001120                 organization      is  sequential
001130                 access mode       is  sequential
001140                 file status       is  BB-Tran-Status.
001150        select   Work-File        assign to  "ACCTWORK"
001160                 organization      is  sequential
001170                 access mode       is  sequential
001180                 file status       is  BB-Work-Status.
001190        select   Control-File     assign to  "BBCTL"
001200                 organization      is  sequential
001210                 access mode       is  sequential
001220                 file status       is  BB-Ctl-File-Status.
001230        select   Reject-Report    assign to  "REJECTS"
001240                 organization      is  sequential
001250                 access mode       is  sequential
001260                 file status       is  BB-Rej-Status.
001270*
001280    data                      division.
001290*===============================
001300    file section.
001310*
001320    fd  Account-Master
001330        label records are standard.
001340    copy "wsbbacct.cob".
001350*
001360    fd  Transaction-File
001370        label records are standard.
001380    copy "wsbbtrn.cob".
001390*
001400    fd  Work-File
001410        label records are standard.
001420    01  BB-Work-Record.
001430        03  WRK-Transaction     pic x(59).
001440        03  filler              pic x(21).
001450*
001460* Leading-bytes view of the work record, lets a caller test the
001470* account number run in it without unpacking the whole transaction -
001480* not used by BB010 itself but carried for BB020's sort-key compare.
001490*
001500    01  BB-Work-Record-Keys redefines BB-Work-Record.
001510        03  WRK-Key-Acct-No     pic 9(10).
001520        03  filler              pic x(70).
001530*
001540    fd  Control-File
001550        label records are standard.
001560    copy "wsbbctl.cob".
001570*
001580    fd  Reject-Report
001590        label records are standard.
001600    01  BB-Reject-Line          pic x(132).
001610*
001620    working-storage section.
001630*----------------------
001640*
001650    77  Prog-Name              pic x(15)    value "BB010 (1.0.04)".
001660    copy "wscall.cob".
001670*
001680    01  WS-Data.
001690        03  BB-Acct-Status      pic xx.
001700        03  BB-Tran-Status      pic xx.
001710        03  BB-Work-Status      pic xx.
001720        03  BB-Ctl-File-Status  pic xx.
001730        03  BB-Rej-Status       pic xx.
001740        03  WS-Acct-Eof         pic x       value "N".
001750        03  WS-Tran-Eof         pic x       value "N".
001760        03  WS-Reply            pic x.
001770*
001780    01  WS-Counters.
001790        03  WS-Accounts-Loaded  pic 9(7)    comp   value zero.
001800        03  WS-Trans-Read       pic 9(7)    comp   value zero.
001810        03  WS-Trans-Accepted   pic 9(7)    comp   value zero.
001820        03  WS-Trans-Rejected   pic 9(7)    comp   value zero.
001830        03  filler              pic x(16).
001840*
001850    01  WS-Counters-Alt redefines WS-Counters.
001860        03  WS-Counters-Display pic 9(9)    occurs 4.
001870*
001880    01  WS-Reject-Reason-Table.
001890        03  filler              pic x(2)    value "01".
001900        03  filler              pic x(20)   value "ACCOUNT NOT FOUND".
001910        03  filler              pic x(2)    value "02".
001920        03  filler              pic x(20)   value "ACCOUNT CLOSED".
001930        03  filler              pic x(2)    value "03".
001940        03  filler              pic x(20)   value "INVALID AMOUNT".
001950        03  filler              pic x(2)    value "04".
001960        03  filler              pic x(20)   value "INVALID TRAN TYPE".
001970        03  filler              pic x(2)    value "05".
001980        03  filler              pic x(20)   value "INSUFFICIENT FUNDS".
001990        03  filler              pic x(2)    value "06".
002000        03  filler              pic x(20)   value "INVALID RELATED ACCT".
002010        03  filler              pic x(2)    value "07".
002020        03  filler              pic x(20)   value "DAILY DEBIT LIMIT".
002030        03  filler              pic x(2)    value "08".
002040        03  filler              pic x(20)   value "ACCOUNT DORMANT".
002050*
002060    01  Reject-Reason-Redef redefines WS-Reject-Reason-Table.
002070        03  Reject-Entry            occurs 8.
002080            05  Reject-Entry-Code   pic x(2).
002090            05  Reject-Entry-Text   pic x(20).
002100*
002110* Tbl-Acct-Avail-Bal/Tbl-Min-Balance/Tbl-Overdraft-Limit are the
002120* opening-of-day figures BB000 left on the master - good enough for
002130* this program's one-pass-per-transaction preliminary test.  The
002140* running total BB030 works out transaction by transaction as it
002150* posts is what finally decides it; this is just an early screen.
002160*
002170    01  BB-Acct-Table-Area.
002180        03  BB-Acct-Entry            occurs 1 to 2000 times
002190                                     depending on WS-Accounts-Loaded
002200                                     ascending key is Tbl-Acct-No
002210                                     indexed by Tbl-Idx.
002220            05  Tbl-Acct-No          pic 9(10).
002230            05  Tbl-Acct-Status      pic x.
002240            05  Tbl-Acct-Avail-Bal   pic s9(9)v99  comp-3.
002250            05  Tbl-Min-Balance      pic s9(7)v99  comp-3.
002260            05  Tbl-Overdraft-Limit  pic s9(7)v99  comp-3.
002270            05  Tbl-Debit-Count      pic 99        comp.
002280*
002290    01  WS-Idx                  pic 9(5)    comp.
002300    01  WS-Entry-Idx             binary-char unsigned.
002310    01  WS-Found-Switch          pic x.
002320    01  WS-Main-Idx              pic 9(5)    comp.
002330    01  WS-Test-Avail-Bal        pic s9(9)v99  comp-3.
002340    01  WS-Test-Floor            pic s9(7)v99  comp-3.
002350    01  WS-Rej-Amount-Ed         pic -zzzzzz9.99.
002360*
002370    01  Error-Messages.
002380        03  BB011           pic x(40) value
002390            "BB011 Account Master file status error -".
002400        03  BB012           pic x(40) value
002410            "BB012 Transaction File status error -".
002420        03  BB018           pic x(36) value
002430            "BB018 No Transaction File - aborting".
002440*
002450    01  Error-Code          pic 999.
002460*
002470    linkage section.
002480*==============
002490*
002500    01  To-Day              pic x(10).
002510    copy "wsnames.cob".
002520*
002530    procedure  division using  WS-Calling-Data
002540                               To-Day
002550                               File-Defs.
002560*========================================
002570*
002580    0000-Main-Rtn.
002590        perform  2000-Load-Account-Table-Rtn thru 2000-Exit.
002600        open     input  Transaction-File.
002610        if       BB-Tran-Status not = "00"
002620                 display BB018
002630                 go to 0000-Exit.
002640        open     output Work-File.
002650        open     output Reject-Report.
002660*
002670        perform  1000-Edit-Transaction-Rtn thru 1000-Exit
002680                 until WS-Tran-Eof = "Y".
002690*
002700        close    Transaction-File, Work-File, Reject-Report.
002710        perform  9000-Update-Control-Rtn thru 9000-Exit.
002720        go       to 0000-Exit.
002730*
002740    0000-Exit.
002750        exit     program.
002760*
002770    1000-Edit-Transaction-Rtn.
002780        read     Transaction-File
002790                 at end move "Y" to WS-Tran-Eof
002800                 go to 1000-Exit.
002810        if       Tran-Acct-No = zero
002820                 go to 1000-Exit.
002830        add      1  to  WS-Trans-Read.
002840        move     space  to  Tran-Status.
002850        move     space  to  Tran-Reject-Reason.
002860*
002870        perform  1100-Validate-Amount-Rtn thru 1100-Exit.
002880        if       Tran-Reject-Reason = space
002890                 perform 1200-Validate-Type-Rtn thru 1200-Exit.
002900        if       Tran-Reject-Reason = space
002910                 perform 1300-Validate-Account-Rtn thru 1300-Exit.
002920        if       Tran-Reject-Reason = space
002930                 perform 1400-Validate-Related-Acct-Rtn thru 1400-Exit.
002940        if       Tran-Reject-Reason = space
002950                 perform 1500-Validate-Funds-Rtn thru 1500-Exit.
002960*
002970        if       Tran-Reject-Reason not = space
002980                 move "R" to Tran-Status
002990                 perform 1900-Write-Reject-Rtn thru 1900-Exit
003000        else
003010                 perform 1800-Write-Accepted-Rtn thru 1800-Exit.
003020    1000-Exit.
003030        exit.
003040*
003050    1100-Validate-Amount-Rtn.
003060        if       Tran-Amount not numeric or
003070                 Tran-Amount not > zero
003080                 move "03" to Tran-Reject-Reason.
003090    1100-Exit.
003100        exit.
003110*
003120    1200-Validate-Type-Rtn.
003130        if       Tran-Type = "IN"
003140                 move "04" to Tran-Reject-Reason
003150                 go to 1200-Exit.
003160        if       Tran-Type not = "DP" and
003170                 Tran-Type not = "WD" and
003180                 Tran-Type not = "TI" and
003190                 Tran-Type not = "TO" and
003200                 Tran-Type not = "FE"
003210                 move "04" to Tran-Reject-Reason.
003220    1200-Exit.
003230        exit.
003240*
003250    1300-Validate-Account-Rtn.
003260        move     "N"  to  WS-Found-Switch.
003270        search   all  BB-Acct-Entry
003280                 at end move "N" to WS-Found-Switch
003290                 when Tbl-Acct-No (Tbl-Idx) = Tran-Acct-No
003300                      move "Y" to WS-Found-Switch.
003310        if       WS-Found-Switch = "N"
003320                 move "01" to Tran-Reject-Reason
003330                 go to 1300-Exit.
003340        move     Tbl-Idx  to  WS-Main-Idx.
003350        if       Tbl-Acct-Status (Tbl-Idx) = "C"
003360                 move "02" to Tran-Reject-Reason
003370                 go to 1300-Exit.
003380        if       Tbl-Acct-Status (Tbl-Idx) = "D" and
003390                 (Tran-Type = "WD" or Tran-Type = "TO" or Tran-Type = "FE")
003400                 move "08" to Tran-Reject-Reason.
003410    1300-Exit.
003420        exit.
003430*
003440    1400-Validate-Related-Acct-Rtn.
003450        if       Tran-Type not = "TI" and Tran-Type not = "TO"
003460                 go to 1400-Exit.
003470        move     "N"  to  WS-Found-Switch.
003480        search   all  BB-Acct-Entry
003490                 at end move "N" to WS-Found-Switch
003500                 when Tbl-Acct-No (Tbl-Idx) = Tran-Related-Acct
003510                      move "Y" to WS-Found-Switch.
003520        if       Tran-Related-Acct = zero or WS-Found-Switch = "N"
003530                 move "06" to Tran-Reject-Reason
003540                 go to 1400-Exit.
003550        if       Tbl-Acct-Status (Tbl-Idx) = "C"
003560                 move "06" to Tran-Reject-Reason.
003570    1400-Exit.
003580        exit.
003590*
003600    1500-Validate-Funds-Rtn.
003610        if       Tran-Type not = "WD" and
003620                 Tran-Type not = "TO" and
003630                 Tran-Type not = "FE"
003640                 go to 1500-Exit.
003650        if       Tbl-Debit-Count (WS-Main-Idx) not < 10
003660                 move "07" to Tran-Reject-Reason
003670                 go to 1500-Exit.
003680        compute  WS-Test-Avail-Bal =
003690                 Tbl-Acct-Avail-Bal (WS-Main-Idx) - Tran-Amount.
003700        compute  WS-Test-Floor =
003710                 Tbl-Min-Balance (WS-Main-Idx)
003720                 -  Tbl-Overdraft-Limit (WS-Main-Idx).
003730        if       WS-Test-Avail-Bal < WS-Test-Floor
003740                 move "05" to Tran-Reject-Reason.
003750    1500-Exit.
003760        exit.
003770*
003780    1800-Write-Accepted-Rtn.
003790        move     BB-Transaction-Record  to  BB-Work-Record.
003800        write    BB-Work-Record.
003810        add      1  to  WS-Trans-Accepted.
003820        if       Tran-Type = "WD" or Tran-Type = "TO" or Tran-Type = "FE"
003830                 add 1 to Tbl-Debit-Count (WS-Main-Idx)
003840                 subtract Tran-Amount from Tbl-Acct-Avail-Bal (WS-Main-Idx).
003850    1800-Exit.
003860        exit.
003870*
003880    1900-Write-Reject-Rtn.
003890        move     space  to  BB-Reject-Line.
003900        move     Tran-Acct-No      to  BB-Reject-Line (1:10).
003910        move     Tran-Type         to  BB-Reject-Line (12:2).
003920        move     Tran-Reject-Reason to BB-Reject-Line (15:2).
003930        perform  1950-Find-Reason-Text-Rtn thru 1950-Exit
003940                 varying WS-Entry-Idx from 1 by 1
003950                 until WS-Entry-Idx > 8.
003960        move     Tran-Date         to  BB-Reject-Line (39:8).
003970        move     Tran-Amount       to  WS-Rej-Amount-Ed.
003980        move     WS-Rej-Amount-Ed  to  BB-Reject-Line (48:11).
003990        write    BB-Reject-Line.
004000        add      1  to  WS-Trans-Rejected.
004010    1900-Exit.
004020        exit.
004030*
004040    1950-Find-Reason-Text-Rtn.
004050        if       Reject-Entry-Code (WS-Entry-Idx) = Tran-Reject-Reason
004060                 move Reject-Entry-Text (WS-Entry-Idx)
004070                      to BB-Reject-Line (18:20).
004080    1950-Exit.
004090        exit.
004100*
004110    2000-Load-Account-Table-Rtn.
004120        move     1  to  WS-Idx.
004130        open     input Account-Master.
004140        if       BB-Acct-Status not = "00"
004150                 display BB011 Error-Code
004160                 go to 2000-Exit.
004170        perform  2010-Load-One-Account-Rtn thru 2010-Exit
004180                 until WS-Acct-Eof = "Y".
004190        close    Account-Master.
004200    2000-Exit.
004210        exit.
004220*
004230    2010-Load-One-Account-Rtn.
004240        read     Account-Master
004250                 at end move "Y" to WS-Acct-Eof
004260                 go to 2010-Exit.
004270        if       Acct-No = zero
004280                 go to 2010-Exit.
004290        move     Acct-No                to  Tbl-Acct-No (WS-Idx).
004300        move     Acct-Status            to  Tbl-Acct-Status (WS-Idx).
004310        move     Acct-Available-Balance to  Tbl-Acct-Avail-Bal (WS-Idx).
004320        move     Acct-Min-Balance       to  Tbl-Min-Balance (WS-Idx).
004330        move     Acct-Overdraft-Limit   to  Tbl-Overdraft-Limit (WS-Idx).
004340        move     Acct-Today-Debit-Count to  Tbl-Debit-Count (WS-Idx).
004350        add      1  to  WS-Idx.
004360        add      1  to  WS-Accounts-Loaded.
004370    2010-Exit.
004380        exit.
004390*
004400    9000-Update-Control-Rtn.
004410        open     i-o Control-File.
004420        read     Control-File.
004430        move     WS-Trans-Read      to  Ctl-Trans-Read.
004440        move     WS-Trans-Accepted  to  Ctl-Trans-Accepted.
004450        move     WS-Trans-Rejected  to  Ctl-Trans-Rejected.
004460        move     "R"                to  Ctl-Run-Status.
004470        rewrite  BB-Control-Record.
004480        close    Control-File.
004490    9000-Exit.
004500        exit.
