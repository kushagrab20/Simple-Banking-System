000100*
000110****************************************************************
000120*                                                               *
000130*                  Bank Batch         Sort Step                 *
000140*        Sorts the day's Accepted Transaction Work File         *
000150*         ascending by account number then sequence no,          *
000160*            so BB030 can match-post in one clean pass            *
000170*                                                               *
000180****************************************************************
000190*
000200   identification          division.
000210*===============================
000220*
000230**
000240        program-id.         bb020.
000250**
000260        author.             V B Coen FBCS, FIDM, FIDPM.
000270**
000280        installation.       Applewood Computers.
000290**
000300        date-written.       05/08/26.
000310**
000320        date-compiled.
000330**
000340        security.           Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
000350                            Distributed under the GNU General Public License.
000360                            See the file COPYING for details.
000370**
000380*    remarks.            Bank Batch Sort program.
000390*                        A one-paragraph SORT driver, built the way
000400*                        the General Ledger's posting-file pre/post
000410*                        sort pair is driven - no INPUT/OUTPUT
000420*                        PROCEDURE needed since nothing but the key
000430*                        order changes between the two generations.
000440*
000450*    files used.
000460*                        bb020in.tmp   Unsorted Accepted Transaction
000470*                                      Work File, from BB010 (input)
000480*                        bb020out.tmp  Sorted Accepted Transaction
000490*                                      Work File, for BB030 (output)
000500*
000510*    error messages used.
000520*                        None - SORT return-code is checked and
000530*                        displayed but this step does not abort the
000540*                        run on its own account.
000550* Changes:
000560* 05/08/26 vbc - 1.0.00 Created.
000570* 08/08/26 vbc - 1.0.01 Added a leading-bytes trace view of the
000580*                       post-sort record, same as the pre-sort one.
000590*
000600*************************************************************************
000610*
000620* Copyright Notice.
000630* ****************
000640*
000650* These files and programs are part of the Applewood Computers
000660* Accounting System and are Copyright (c) Vincent B Coen. 1976-2026
000670* and later.  Distributed under the GNU General Public License,
000680* version 3 and later, for personal usage only and that includes use
000690* within a business but without repackaging or resale in any way.
000700*
000710* ACAS is distributed in the hope that it will be useful, but WITHOUT
000720* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
000730* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
000740* License for more details.
000750*
000760*************************************************************************
000770*
000780   environment              division.
000790*===============================
000800*
000810   configuration             section.
000820   special-names.
000830       c01                    is   top-of-form.
000840       class    bb-alpha      is   "A" thru "Z".
000850       upsi-0.
000860   input-output              section.
000870*------------------------------
000880   file-control.
000890       select   Sort-Work-File   assign to  "SORTWK1".
000900       select   Pre-Sort-File    assign to  dynamic pre-sort-name
000910                organization      is  sequential
000920                access mode       is  sequential
000930                file status       is  BB-Pre-Status.
000940       select   Post-Sort-File   assign to  dynamic post-sort-name
000950                organization      is  sequential
000960                access mode       is  sequential
000970                file status       is  BB-Post-Status.
000980*
000990   data                      division.
001000*===============================
001010   file section.
001020*
001030   sd  Sort-Work-File.
001040   01  BB-Sort-Record.
001050       03  SRT-Key-Acct-No     pic 9(10).
001060       03  SRT-Key-Seq-No      pic 9(6)    comp.
001070       03  filler              pic x(66).
001080*
001090   fd  Pre-Sort-File
001100       label records are standard.
001110   01  BB-Pre-Sort-Record      pic x(80).
001120*
001130   fd  Post-Sort-File
001140       label records are standard.
001150   01  BB-Post-Sort-Record     pic x(80).
001160*
001170   working-storage section.
001180*----------------------
001190*
001200   77  Prog-Name              pic x(15)    value "BB020 (1.0.01)".
001210   copy "wscall.cob".
001220*
001230   01  WS-Data.
001240       03  BB-Pre-Status       pic xx.
001250       03  BB-Post-Status      pic xx.
001260       03  WS-Sort-Status       pic 99     comp.
001270*
001280   01  WS-Sort-Status-Alt redefines WS-Sort-Status.
001290       03  WS-Sort-Status-Display pic 99.
001300*
001310* Alternate view splitting the sort key bytes from the rest of the
001320* transaction, used only when tracing a mis-sorted run by eye.
001330*
001340   01  WS-Sort-Record-Keys redefines BB-Sort-Record.
001350       03  WS-Sort-Key-Bytes    pic x(14).
001360       03  WS-Sort-Data-Bytes   pic x(66).
001370*
001380* Leading-bytes view of the sorted output record, same eye-trace
001390* purpose as the pre-sort view above, for when Post-Sort-File looks
001400* wrong and the account number run needs checking without unpacking
001410* the whole transaction.
001420*
001430   01  WS-Post-Sort-Keys redefines BB-Post-Sort-Record.
001440       03  WS-Post-Sort-Acct   pic 9(10).
001450       03  filler              pic x(70).
001460*
001470   01  Error-Messages.
001480       03  BB021            pic x(34) value
001490           "BB021 Sort return code not zero -".
001500*
001510   linkage section.
001520*==============
001530*
001540   01  To-Day              pic x(10).
001550   copy "wsnames.cob".
001560*
001570   procedure  division using  WS-Calling-Data
001580                              To-Day
001590                              File-Defs.
001600*========================================
001610*
001620   0000-Sort-Rtn.
001630       sort     Sort-Work-File
001640                on  ascending key  SRT-Key-Acct-No
001650                                   SRT-Key-Seq-No
001660                using  Pre-Sort-File
001670                giving Post-Sort-File.
001680       move     sort-return to WS-Sort-Status.
001690       if       WS-Sort-Status not = zero
001700                display BB021 WS-Sort-Status-Display.
001710       go       to 0000-Exit.
001720*
001730   0000-Exit.
001740       exit     program.
