000100*
000110****************************************************************
000120*                                                               *
000130*                  Bank Batch      Account Posting              *
000140*      Match-merges the sorted Accepted Transaction Work        *
000150*       File against the Account Master, one generation         *
000160*         in, the next generation out, and lists every           *
000170*                posting on the Posting Journal                  *
000180*                                                               *
000190****************************************************************
000200*
000210    identification          division.
000220*===============================
000230*
000240**
000250         program-id.         bb030.
000260**
000270         author.             V B Coen FBCS, FIDM, FIDPM.
000280**
000290         installation.       Applewood Computers.
000300**
000310         date-written.       06/08/26.
000320**
000330         date-compiled.
000340**
000350         security.           Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
000360                             Distributed under the GNU General Public License.
000370                             See the file COPYING for details.
000380**
000390*    remarks.            Bank Batch Account Posting program.
000400*                        Built from pyrgstr's posting-program frame,
000410*                        Report Writer kept for the Posting Journal
000420*                        the way pyrgstr/vacprint print their own
000430*                        registers.
000440*
000450*    files used.
000460*                        acctmast.dat  Account Master, old generation
000470*                                      (input)
000480*                        bb020out.tmp  Accepted Transaction Work File,
000490*                                      sorted by BB020 (input)
000500*                        acctnew.dat   Account Master, new generation
000510*                                      (output)
000520*                        bbctl.dat     Run Control Record (update)
000530*                        pstjrnl.prn   Posting Journal (Report Writer)
000540*                        rejects.prn   Rejected Transaction Report
000550*                                      (extend - BB010's rejects already
000560*                                      on it, this adds the posting-time
000570*                                      ones)
000580*
000590*    error messages used.
000600* Module specific:
000610*                        BB031 - BB033.
000620* Changes:
000630* 06/08/26 vbc - 1.0.00 Created, from pyrgstr frame.
000640* 07/08/26 vbc - 1.0.01 Hold-status re-test moved to account control
000650*                       break - was wrongly being tested per
000660*                       transaction, it is an end-of-account test.
000670* 08/08/26 vbc - 1.0.02 Orphan transaction (key run past its account)
000680*                       now logged on the Journal as a skipped line,
000690*                       was silently dropped - should not occur since
000700*                       BB010 already proved the account, but defensive.
000710* 08/08/26 vbc - 1.0.03 Funds/limit breaches caught here (balance has
000720*                       moved on since BB010's opening-of-day screen)
000730*                       now append to the same rejects.prn listing BB010
000740*                       writes, extend not output, so BB050's exception
000750*                       print picks up the whole day's rejects from the
000760*                       one file instead of just BB010's half of them.
000770* 09/08/26 vbc - 1.0.04 Reject line widened to carry the transaction's
000780*                       date and amount alongside the account/type/
000790*                       reason - matches the same widening made to
000800*                       BB010's half of this listing.
000810*
000820*************************************************************************
000830*
000840* Copyright Notice.
000850* ****************
000860*
000870* These files and programs are part of the Applewood Computers
000880* Accounting System and are Copyright (c) Vincent B Coen. 1976-2026
000890* and later.  Distributed under the GNU General Public License,
000900* version 3 and later, for personal usage only and that includes use
000910* within a business but without repackaging or resale in any way.
000920*
000930* ACAS is distributed in the hope that it will be useful, but WITHOUT
000940* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
000950* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
000960* License for more details.
000970*
000980*************************************************************************
000990*
001000    environment              division.
001010*===============================
001020*
001030    configuration             section.
001040    special-names.
001050        c01                    is   top-of-form.
001060        class    bb-alpha      is   "A" thru "Z".
001070        upsi-0.
001080    input-output              section.
001090*------------------------------
001100    file-control.
001110        select   Account-Master    assign to  "ACCTMAST"
001120                 organization      is  sequential
001130                 access mode       is  sequential
001140                 file status       is  BB-Acct-Status.
001150        select   Trans-In          assign to  dynamic post-sort-name
001160                 organization      is  sequential
001170                 access mode       is  sequential
001180                 file status       is  BB-Trans-Status.
001190        select   New-Account-Master assign to  "ACCTNEW"
001200                 organization      is  sequential
001210                 access mode       is  sequential
001220                 file status       is  BB-New-Status.
001230        select   Control-File      assign to  "BBCTL"
001240                 organization      is  sequential
001250                 access mode       is  sequential
001260                 file status       is  BB-Ctl-File-Status.
001270        select   Print-File        assign to  "PSTJRNL"
001280                 file status       is  BB-Prt-Status.
001290        select   Reject-Report     assign to  "REJECTS"
001300                 organization      is  sequential
001310                 access mode       is  sequential
001320                 file status       is  BB-Rej-Status.
001330*
001340    data                      division.
001350*===============================
001360    file section.
001370*
001380    fd  Account-Master
001390        label records are standard.
001400    copy "wsbbacct.cob".
001410*
001420    fd  Trans-In
001430        label records are standard.
001440    copy "wsbbtrn.cob".
001450*
001460    fd  New-Account-Master
001470        label records are standard.
001480    01  New-Account-Record      pic x(400).
001490*
001500    fd  Control-File
001510        label records are standard.
001520    copy "wsbbctl.cob".
001530*
001540    fd  Print-File
001550        reports are Posting-Journal-Report.
001560*
001570    fd  Reject-Report
001580        label records are standard.
001590    01  BB-Reject-Line          pic x(132).
001600*
001610    working-storage section.
001620*----------------------
001630*
001640    77  Prog-Name              pic x(15)    value "BB030 (1.0.04)".
001650    copy "wscall.cob".
001660*
001670    01  WS-Data.
001680        03  BB-Trans-Status     pic xx.
001690        03  BB-New-Status        pic xx.
001700        03  BB-Prt-Status         pic xx.
001710        03  BB-Rej-Status         pic xx.
001720        03  WS-Acct-Eof          pic x       value "N".
001730        03  WS-Trans-Eof         pic x       value "N".
001740        03  WS-Reply             pic x.
001750        03  WS-Line-Type         pic x.
001760*
001770    01  WS-Counters.
001780        03  WS-Page-Cnt           pic 999    comp    value zero.
001790        03  WS-Accts-Written      pic 9(7)   comp    value zero.
001800        03  WS-Accts-On-Hold      pic 9(5)   comp    value zero.
001810        03  WS-Posting-Rejects    pic 9(5)   comp    value zero.
001820        03  filler                pic x(5).
001830*
001840    01  WS-Counters-Alt redefines WS-Counters.
001850        03  WS-Counters-Display   pic 9(9)  occurs 3.
001860*
001870    01  WS-Totals.
001880        03  WS-Debit-Total        pic s9(9)v99  comp-3  value zero.
001890        03  WS-Credit-Total       pic s9(9)v99  comp-3  value zero.
001900*
001910    01  WS-Totals-Alt redefines WS-Totals.
001920        03  filler                pic x(6)   occurs 2.
001930*
001940    01  WS-Current-Account.
001950        03  WS-Cur-Acct-No         pic 9(10).
001960        03  WS-Have-Account        pic x       value "N".
001970*
001980    01  WS-Current-Account-Digits redefines WS-Current-Account.
001990        03  WS-Cur-Acct-No-X       pic x(10).
002000        03  filler                 pic x.
002010*
002020    01  WS-Journal-Line.
002030        03  WJ-Acct-No            pic 9(10).
002040        03  WJ-Type               pic xx.
002050        03  WJ-Amount             pic s9(7)v99  comp-3.
002060        03  WJ-Balance            pic s9(9)v99  comp-3.
002070        03  WJ-Status             pic x.
002080        03  WJ-Reason             pic xx.
002090*
002100    01  WS-Rej-Amount-Ed        pic -zzzzzz9.99.
002110*
002120    01  Error-Messages.
002130        03  BB031           pic x(40) value
002140            "BB031 Account Master file status error -".
002150        03  BB032           pic x(36) value
002160            "BB032 No Sorted Work File - aborting".
002170        03  BB033           pic x(40) value
002180            "BB033 Transaction seen for unknown acct-".
002190*
002200    report section.
002210*==============
002220*
002230    rd  Posting-Journal-Report
002240        control      final
002250        page limit   56
002260        heading      1
002270        first detail 5
002280        last  detail 52.
002290*
002300    01  Report-Journal-Head  type page heading.
002310        03  line  1.
002320            05  col   1    pic x(15)   source Prog-Name.
002330            05  col  40    pic x(25)   value "Bank Batch Posting Journal".
002340            05  col  90    pic x(10)   source To-Day.
002350            05  col 105    pic x(5)    value "Page ".
002360            05  col 110    pic zz9     source WS-Page-Cnt.
002370        03  line  3.
002380            05  col   2                value "Account No".
002390            05  col  16                value "Ty".
002400            05  col  22                value "Amount".
002410            05  col  36                value "New Balance".
002420            05  col  52                value "St".
002430            05  col  57                value "Rsn".
002440*
002450    01  Journal-Detail   type detail.
002460        03  line + 1.
002470            05  col   2    pic 9(10)       source WJ-Acct-No.
002480            05  col  16    pic xx          source WJ-Type.
002490            05  col  20    pic -zz,zz9.99  source WJ-Amount.
002500            05  col  36    pic -z,zzz,zz9.99 source WJ-Balance.
002510            05  col  53    pic x           source WJ-Status.
002520            05  col  57    pic xx          source WJ-Reason.
002530*
002540    01  Journal-Totals type control footing final line plus 2.
002550        03  line + 1.
002560            05  col   2    pic x(20)       value "Total Debits  :".
002570            05  col  22    pic -z,zzz,zz9.99 source WS-Debit-Total.
002580        03  line + 1.
002590            05  col   2    pic x(20)       value "Total Credits :".
002600            05  col  22    pic -z,zzz,zz9.99 source WS-Credit-Total.
002610        03  line + 1.
002620            05  col   2    pic x(26)       value "Accounts moved to Hold :".
002630            05  col  30    pic zzz99       source WS-Accts-On-Hold.
002640*
002650    linkage section.
002660*==============
002670*
002680    01  To-Day              pic x(10).
002690    copy "wsnames.cob".
002700*
002710    procedure  division using  WS-Calling-Data
002720                               To-Day
002730                               File-Defs.
002740*========================================
002750*
002760    0000-Main-Rtn.
002770        open     input  Account-Master.
002780        if       BB-Acct-Status not = "00"
002790                 display BB031
002800                 go to 0000-Exit.
002810        open     input  Trans-In.
002820        if       BB-Trans-Status not = "00"
002830                 display BB032
002840                 close Account-Master
002850                 go to 0000-Exit.
002860        open     output New-Account-Master.
002870        open     extend Reject-Report.
002880        initiate Posting-Journal-Report.
002890*
002900        perform  3600-Read-Next-Account-Rtn thru 3600-Exit.
002910        perform  3500-Read-Next-Trans-Rtn thru 3500-Exit.
002920*
002930        perform  3000-Match-Account-Rtn thru 3000-Exit
002940                 until WS-Acct-Eof = "Y".
002950*
002960        terminate Posting-Journal-Report.
002970        close    Account-Master, Trans-In, New-Account-Master, Print-File,
002980                 Reject-Report.
002990        perform  9000-Update-Control-Rtn thru 9000-Exit.
003000        go       to 0000-Exit.
003010*
003020    0000-Exit.
003030        exit     program.
003040*
003050    3000-Match-Account-Rtn.
003060        if       WS-Trans-Eof = "Y" or Tran-Acct-No > Acct-No
003070                 perform 3700-Test-Hold-Status-Rtn thru 3700-Exit
003080                 perform 3900-Rewrite-Master-Rtn thru 3900-Exit
003090                 perform 3600-Read-Next-Account-Rtn thru 3600-Exit
003100                 go to 3000-Exit.
003110*
003120        if       Tran-Acct-No < Acct-No
003130                 display BB033 Tran-Acct-No
003140                 perform 3500-Read-Next-Trans-Rtn thru 3500-Exit
003150                 go to 3000-Exit.
003160*
003170        perform  3100-Apply-Transaction-Rtn thru 3100-Exit.
003180        perform  3500-Read-Next-Trans-Rtn thru 3500-Exit.
003190    3000-Exit.
003200        exit.
003210*
003220    3100-Apply-Transaction-Rtn.
003230        move     Tran-Acct-No    to  WJ-Acct-No.
003240        move     Tran-Type       to  WJ-Type.
003250        move     Tran-Amount     to  WJ-Amount.
003260        move     space           to  WJ-Status  WJ-Reason.
003270*
003280        evaluate Tran-Type
003290           when  "DP"
003300           when  "TI"
003310                 add   Tran-Amount to Acct-Current-Balance
003320                                       Acct-Available-Balance
003330                 add   Tran-Amount to WS-Credit-Total
003340                 move  "P"  to  WJ-Status
003350           when  "WD"
003360           when  "TO"
003370           when  "FE"
003380                 perform 3200-Test-Debit-Limit-Rtn thru 3200-Exit
003390                 if  WJ-Reason = space
003400                     perform 3300-Test-Min-Balance-Rtn thru 3300-Exit
003410                 end-if
003420                 if  WJ-Reason = space
003430                     subtract Tran-Amount from Acct-Current-Balance
003440                                               Acct-Available-Balance
003450                     add      Tran-Amount to Acct-Today-Debit-Total
003460                     add      1 to Acct-Today-Debit-Count
003470                     add      Tran-Amount to WS-Debit-Total
003480                     move     "P"  to  WJ-Status
003490                 else
003500                     move     "R"  to  WJ-Status
003510                 end-if
003520        end-evaluate.
003530*
003540        move     Acct-Current-Balance  to  WJ-Balance.
003550        perform  3400-Write-Journal-Line-Rtn thru 3400-Exit.
003560        if       WJ-Status = "R"
003570                 perform 3450-Write-Posting-Reject-Rtn thru 3450-Exit.
003580    3100-Exit.
003590        exit.
003600*
003610    3200-Test-Debit-Limit-Rtn.
003620        if       Acct-Today-Debit-Count not < 10
003630                 move "07" to WJ-Reason.
003640    3200-Exit.
003650        exit.
003660*
003670    3300-Test-Min-Balance-Rtn.
003680        if       Acct-Available-Balance - Tran-Amount <
003690                 Acct-Min-Balance - Acct-Overdraft-Limit
003700                 move "05" to WJ-Reason.
003710    3300-Exit.
003720        exit.
003730*
003740    3400-Write-Journal-Line-Rtn.
003750        generate Journal-Detail.
003760    3400-Exit.
003770        exit.
003780*
003790* Same layout BB010 writes to rejects.prn - a posting-time breach and
003800* an edit-time breach read the same off BB050's end.
003810*
003820    3450-Write-Posting-Reject-Rtn.
003830        move     space  to  BB-Reject-Line.
003840        move     Tran-Acct-No  to  BB-Reject-Line (1:10).
003850        move     Tran-Type     to  BB-Reject-Line (12:2).
003860        move     WJ-Reason     to  BB-Reject-Line (15:2).
003870        evaluate WJ-Reason
003880            when "05"  move "INSUFFICIENT FUNDS" to BB-Reject-Line (18:20)
003890            when "07"  move "DAILY DEBIT LIMIT"  to BB-Reject-Line (18:20)
003900        end-evaluate.
003910        move     Tran-Date     to  BB-Reject-Line (39:8).
003920        move     Tran-Amount   to  WS-Rej-Amount-Ed.
003930        move     WS-Rej-Amount-Ed to BB-Reject-Line (48:11).
003940        write     BB-Reject-Line.
003950        add      1  to  WS-Posting-Rejects.
003960    3450-Exit.
003970        exit.
003980*
003990    3500-Read-Next-Trans-Rtn.
004000        read     Trans-In
004010                 at end move "Y" to WS-Trans-Eof
004020                 move 9999999999 to Tran-Acct-No
004030                 go to 3500-Exit.
004040    3500-Exit.
004050        exit.
004060*
004070    3600-Read-Next-Account-Rtn.
004080        read     Account-Master
004090                 at end move "Y" to WS-Acct-Eof
004100                 go to 3600-Exit.
004110        if       Acct-No = zero
004120                 move  BB-Account-Header  to  New-Account-Record
004130                 write New-Account-Record
004140                 go to 3600-Read-Next-Account-Rtn.
004150    3600-Exit.
004160        exit.
004170*
004180    3700-Test-Hold-Status-Rtn.
004190        if       Acct-Available-Balance < zero and
004200                 Acct-Status not = "C"
004210                 move "H" to Acct-Status
004220                 add  1 to WS-Accts-On-Hold.
004230    3700-Exit.
004240        exit.
004250*
004260    3900-Rewrite-Master-Rtn.
004270        move     BB-Account-Record  to  New-Account-Record.
004280        write    New-Account-Record.
004290        add      1  to  WS-Accts-Written.
004300    3900-Exit.
004310        exit.
004320*
004330    9000-Update-Control-Rtn.
004340        open     i-o Control-File.
004350        read     Control-File.
004360        move     WS-Debit-Total      to  Ctl-Debit-Total.
004370        move     WS-Credit-Total     to  Ctl-Credit-Total.
004380        compute  Ctl-Net-Change  =  WS-Credit-Total - WS-Debit-Total.
004390        move     WS-Accts-On-Hold    to  Ctl-Accounts-On-Hold.
004400        add      WS-Posting-Rejects  to  Ctl-Trans-Rejected.
004410        move     "P"                 to  Ctl-Run-Status.
004420        rewrite  BB-Control-Record.
004430        close    Control-File.
004440    9000-Exit.
004450        exit.
