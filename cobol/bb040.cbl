000100*
000110****************************************************************
000120*                                                               *
000130*                  Bank Batch   Interest Computation            *
000140*        Posts interest on every Savings or Money Market        *
000150*         account whose cycle has matured as of today's          *
000160*              run, and lists it on the Interest Report           *
000170*                                                               *
000180****************************************************************
000190*
000200  identification          division.
000210*===============================
000220*
000230**
000240       program-id.         bb040.
000250**
000260       author.             V B Coen FBCS, FIDM, FIDPM.
000270**
000280       installation.       Applewood Computers.
000290**
000300       date-written.       07/08/26.
000310**
000320       date-compiled.
000330**
000340       security.           Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
000350                           Distributed under the GNU General Public License.
000360                           See the file COPYING for details.
000370**
000380*    remarks.            Bank Batch Interest Computation program.
000390*                        Built from vacprint's Report Writer frame.
000400*                        Cycle-maturity is tested on calendar month
000410*                        (Monthly) or calendar quarter (Quarterly)
000420*                        boundaries rather than a day-count, since
000430*                        maps04 hands back ccyymmdd, not a Julian
000440*                        day number, to subtract on.
000450*
000460*    called modules.     maps04. (Date validation/conversion)
000470*
000480*    files used.
000490*                        acctnew.dat   Account Master, from BB030
000500*                                      (input)
000510*                        ratetbl.dat   Interest Rate Table (input,
000520*                                      loaded to a 5-row table)
000530*                        acctfin.dat   Account Master, final
000540*                                      generation (output, read by
000550*                                      BB050)
000560*                        bbctl.dat     Run Control Record (update)
000570*                        intrpt.prn    Interest Posting Report
000580*                                      (Report Writer)
000590*
000600*    error messages used.
000610* Module specific:
000620*                        BB041 - BB042.
000630* Changes:
000640* 07/08/26 vbc - 1.0.00 Created, from vacprint frame.
000650* 08/08/26 vbc - 1.0.01 Chg cycle test from day-count to calendar
000660*                       month/quarter boundary - maps04 does not
000670*                       return a day number we can subtract.
000680*
000690*************************************************************************
000700*
000710* Copyright Notice.
000720* ****************
000730*
000740* These files and programs are part of the Applewood Computers
000750* Accounting System and are Copyright (c) Vincent B Coen. 1976-2026
000760* and later.  Distributed under the GNU General Public License,
000770* version 3 and later, for personal usage only and that includes use
000780* within a business but without repackaging or resale in any way.
000790*
000800* ACAS is distributed in the hope that it will be useful, but WITHOUT
000810* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
000820* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
000830* License for more details.
000840*
000850*************************************************************************
000860*
000870  environment              division.
000880*===============================
000890*
000900  configuration             section.
000910  special-names.
000920      c01                    is   top-of-form.
000930      class    bb-alpha      is   "A" thru "Z".
000940      upsi-0.
000950  input-output              section.
000960*------------------------------
000970  file-control.
000980      select   Account-Master    assign to  "ACCTNEW"
000990               organization      is  sequential
001000               access mode       is  sequential
001010               file status       is  BB-Acct-Status.
001020      select   Rate-Table        assign to  "RATETBL"
001030               organization      is  sequential
001040               access mode       is  sequential
001050               file status       is  BB-Rate-Status.
001060      select   Final-Master      assign to  "ACCTFIN"
001070               organization      is  sequential
001080               access mode       is  sequential
001090               file status       is  BB-Fin-Status.
001100      select   Control-File      assign to  "BBCTL"
001110               organization      is  sequential
001120               access mode       is  sequential
001130               file status       is  BB-Ctl-File-Status.
001140      select   Print-File        assign to  "INTRPT"
001150               file status       is  BB-Prt-Status.
001160*
001170  data                      division.
001180*===============================
001190  file section.
001200*
001210  fd  Account-Master
001220      label records are standard.
001230  copy "wsbbacct.cob".
001240*
001250  fd  Rate-Table
001260      label records are standard.
001270  copy "wsbbrate.cob".
001280*
001290  fd  Final-Master
001300      label records are standard.
001310  01  Final-Account-Record     pic x(400).
001320*
001330  fd  Control-File
001340      label records are standard.
001350  copy "wsbbctl.cob".
001360*
001370  fd  Print-File
001380      reports are Interest-Posting-Report.
001390*
001400  working-storage section.
001410*----------------------
001420*
001430  77  Prog-Name              pic x(15)    value "BB040 (1.0.01)".
001440  copy "wscall.cob".
001450*
001460  01  Mapa03-WS.
001470      03  A-Date             pic x(10).
001480      03  A-Bin              binary-long.
001490      03  filler             pic x(4).
001500*
001510  01  WS-Data.
001520      03  BB-Rate-Status       pic xx.
001530      03  BB-Fin-Status         pic xx.
001540      03  BB-Prt-Status          pic xx.
001550      03  WS-Acct-Eof            pic x       value "N".
001560      03  WS-Cycle-Matured        pic x      value "N".
001570      03  WS-Reply                pic x.
001580*
001590  01  WS-Run-Date.
001600      03  WS-Run-CCYY         pic 9(4).
001610      03  WS-Run-MM           pic 99.
001620      03  WS-Run-DD           pic 99.
001630*
001640  01  WS-Run-Date-Alt redefines WS-Run-Date.
001650      03  WS-Run-Date9        pic 9(8).
001660*
001670  01  WS-Last-Date.
001680      03  WS-Last-CCYY        pic 9(4).
001690      03  WS-Last-MM          pic 99.
001700      03  WS-Last-DD          pic 99.
001710*
001720  01  WS-Last-Date-Alt redefines WS-Last-Date.
001730      03  WS-Last-Date9       pic 9(8).
001740*
001750  01  WS-Cycle-Index.
001760      03  WS-Run-Period-No    pic 9(6)     comp.
001770      03  WS-Last-Period-No   pic 9(6)     comp.
001780      03  WS-Cycle-Days        pic 999      comp.
001790*
001800  01  WS-Counters.
001810      03  WS-Page-Cnt           pic 999    comp    value zero.
001820      03  WS-Accts-Posted       pic 9(7)   comp    value zero.
001830      03  filler                pic x(14).
001840*
001850  01  WS-Counters-Alt redefines WS-Counters.
001860      03  WS-Counters-Display   pic 9(9)  occurs 2.
001870*
001880  01  WS-Interest-Total         pic s9(9)v99  comp-3  value zero.
001890*
001900  01  WS-Rate-Table-Area.
001910      03  WS-Rate-Entry         occurs 5  times.
001920          05  WR-Low-Bal        pic s9(9)v99  comp-3.
001930          05  WR-High-Bal       pic s9(9)v99  comp-3.
001940          05  WR-Annual-Pct     pic 9(2)v9(4) comp-3.
001950*
001960  01  WS-Interest-Line.
001970      03  WI-Acct-No            pic 9(10).
001980      03  WI-Tier               pic 9.
001990      03  WI-Rate               pic 9(2)v9(4).
002000      03  WI-Balance            pic s9(9)v99  comp-3.
002010      03  WI-Interest           pic s9(7)v99  comp-3.
002020      03  WI-YTD-Interest       pic s9(7)v99  comp-3.
002030*
002040  01  Error-Messages.
002050      03  BB041           pic x(40) value
002060          "BB041 Account Master file status error -".
002070      03  BB042           pic x(36) value
002080          "BB042 Rate Table file status error -".
002090*
002100  report section.
002110*==============
002120*
002130  rd  Interest-Posting-Report
002140      control      final
002150      page limit   56
002160      heading      1
002170      first detail 5
002180      last  detail 52.
002190*
002200  01  Report-Interest-Head  type page heading.
002210      03  line  1.
002220          05  col   1    pic x(15)   source Prog-Name.
002230          05  col  40    pic x(28)   value "Bank Batch Interest Posting".
002240          05  col  92    pic x(10)   source To-Day.
002250          05  col 105    pic x(5)    value "Page ".
002260          05  col 110    pic zz9     source WS-Page-Cnt.
002270      03  line  3.
002280          05  col   2                value "Account No".
002290          05  col  16                value "Tr".
002300          05  col  21                value "Rate".
002310          05  col  32                value "Balance".
002320          05  col  48                value "Interest".
002330          05  col  62                value "YTD Interest".
002340*
002350  01  Interest-Detail   type detail.
002360      03  line + 1.
002370          05  col   2    pic 9(10)       source WI-Acct-No.
002380          05  col  16    pic 9           source WI-Tier.
002390          05  col  20    pic 99.9999     source WI-Rate.
002400          05  col  30    pic -z,zzz,zz9.99 source WI-Balance.
002410          05  col  46    pic -zzz,zz9.99   source WI-Interest.
002420          05  col  61    pic -zzz,zz9.99   source WI-YTD-Interest.
002430*
002440  01  Interest-Totals type control footing final line plus 2.
002450      03  col   2       pic x(22)       value "Total Interest Paid :".
002460      03  col  25       pic -zzz,zz9.99 source WS-Interest-Total.
002470*
002480  linkage section.
002490*==============
002500*
002510  01  To-Day              pic x(10).
002520  copy "wsnames.cob".
002530*
002540  procedure  division using  WS-Calling-Data
002550                             To-Day
002560                             File-Defs.
002570*========================================
002580*
002590  0000-Main-Rtn.
002600      move     To-Day  to  A-Date.
002610      move     zero    to  A-Bin.
002620      call     "maps04"  using  Mapa03-WS.
002630      move     A-Bin   to  WS-Run-Date9.
002640*
002650      open     input Rate-Table.
002660      if       BB-Rate-Status not = "00"
002670               display BB042
002680               go to 0000-Exit.
002690      perform  1000-Load-Rate-Table-Rtn thru 1000-Exit.
002700      close    Rate-Table.
002710*
002720      open     input Account-Master.
002730      if       BB-Acct-Status not = "00"
002740               display BB041
002750               close Rate-Table
002760               go to 0000-Exit.
002770      open     output Final-Master.
002780      initiate Interest-Posting-Report.
002790*
002800      perform  4000-Test-Cycle-Rtn thru 4000-Exit
002810               until WS-Acct-Eof = "Y".
002820*
002830      terminate Interest-Posting-Report.
002840      close    Account-Master, Final-Master, Print-File.
002850      perform  9000-Update-Control-Rtn thru 9000-Exit.
002860      go       to 0000-Exit.
002870*
002880  0000-Exit.
002890      exit     program.
002900*
002910  1000-Load-Rate-Table-Rtn.
002920      read     Rate-Table
002930               at end go to 1000-Exit.
002940      if       Rate-Tier > zero and Rate-Tier not > 5
002950               move Rate-Low-Bal    to WR-Low-Bal (Rate-Tier)
002960               move Rate-High-Bal   to WR-High-Bal (Rate-Tier)
002970               move Rate-Annual-Pct to WR-Annual-Pct (Rate-Tier).
002980      go       to 1000-Load-Rate-Table-Rtn.
002990  1000-Exit.
003000      exit.
003010*
003020  4000-Test-Cycle-Rtn.
003030      read     Account-Master
003040               at end move "Y" to WS-Acct-Eof
003050               go to 4000-Exit.
003060      if       Acct-No = zero
003070               move BB-Account-Header to Final-Account-Record
003080               write Final-Account-Record
003090               go to 4000-Exit.
003100*
003110      move     "N"  to  WS-Cycle-Matured.
003120      if       (Acct-Status = "A" or Acct-Status = "D") and
003130               (Acct-Type = "S" or Acct-Type = "M")
003140               perform 4950-Decompose-Dates-Rtn thru 4950-Exit
003150               perform 4960-Test-Period-Rtn thru 4960-Exit.
003160*
003170      if       WS-Cycle-Matured = "Y"
003180               perform 4100-Compute-Interest-Rtn thru 4100-Exit
003190               perform 4200-Post-Interest-Rtn thru 4200-Exit
003200               perform 4900-Write-Int-Report-Rtn thru 4900-Exit.
003210*
003220      move     BB-Account-Record  to  Final-Account-Record.
003230      write    Final-Account-Record.
003240  4000-Exit.
003250      exit.
003260*
003270  4950-Decompose-Dates-Rtn.
003280      move     Acct-Last-Interest-Date to  WS-Last-Date9.
003290  4950-Exit.
003300      exit.
003310*
003320  4960-Test-Period-Rtn.
003330      if       Acct-Interest-Cycle = "M"
003340               move 30 to WS-Cycle-Days
003350               compute WS-Run-Period-No  = (WS-Run-CCYY  * 12) + WS-Run-MM
003360               compute WS-Last-Period-No = (WS-Last-CCYY * 12) + WS-Last-MM
003370               if  Acct-Last-Interest-Date = zero or
003380                   WS-Run-Period-No > WS-Last-Period-No
003390                   move "Y" to WS-Cycle-Matured
003400               end-if
003410      end-if.
003420      if       Acct-Interest-Cycle = "Q"
003430               move 91 to WS-Cycle-Days
003440               compute WS-Run-Period-No  =
003450                       (WS-Run-CCYY  * 4) + ((WS-Run-MM  - 1) / 3) + 1
003460               compute WS-Last-Period-No =
003470                       (WS-Last-CCYY * 4) + ((WS-Last-MM - 1) / 3) + 1
003480               if  Acct-Last-Interest-Date = zero or
003490                   WS-Run-Period-No > WS-Last-Period-No
003500                   move "Y" to WS-Cycle-Matured
003510               end-if
003520      end-if.
003530  4960-Exit.
003540      exit.
003550*
003560  4100-Compute-Interest-Rtn.
003570      compute  WI-Interest  rounded  =
003580               Acct-Current-Balance
003590               * (WR-Annual-Pct (Acct-Interest-Tier) / 100)
003600               * (WS-Cycle-Days / 365).
003610  4100-Exit.
003620      exit.
003630*
003640  4200-Post-Interest-Rtn.
003650      add      WI-Interest  to  Acct-Current-Balance
003660                                Acct-Available-Balance
003670                                Acct-YTD-Interest-Paid.
003680      move     WS-Run-Date9  to  Acct-Last-Interest-Date.
003690      add      WI-Interest  to  WS-Interest-Total.
003700      add      1            to  WS-Accts-Posted.
003710  4200-Exit.
003720      exit.
003730*
003740  4900-Write-Int-Report-Rtn.
003750      move     Acct-No                to  WI-Acct-No.
003760      move     Acct-Interest-Tier     to  WI-Tier.
003770      move     WR-Annual-Pct (Acct-Interest-Tier) to WI-Rate.
003780      move     Acct-Current-Balance   to  WI-Balance.
003790      move     Acct-YTD-Interest-Paid to  WI-YTD-Interest.
003800      generate Interest-Detail.
003810  4900-Exit.
003820      exit.
003830*
003840  9000-Update-Control-Rtn.
003850      open     i-o Control-File.
003860      read     Control-File.
003870      move     WS-Interest-Total  to  Ctl-Interest-Total.
003880      move     WS-Accts-Posted    to  Ctl-Interest-Posted.
003890      move     "I"                 to  Ctl-Run-Status.
003900      rewrite  BB-Control-Record.
003910      close    Control-File.
003920  9000-Exit.
003930      exit.
