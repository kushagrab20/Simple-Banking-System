000100*
000110****************************************************************
000120*                                                               *
000130*                  Bank Batch   Trial Balance & Exceptions      *
000140*        Reads the final Account Master generation end to       *
000150*          end, footing the Trial Balance by account type        *
000160*         and listing Hold accounts on the Exception Report      *
000170*                                                               *
000180****************************************************************
000190*
000200   identification          division.
000210*===============================
000220*
000230**
000240        program-id.         bb050.
000250**
000260        author.             V B Coen FBCS, FIDM, FIDPM.
000270**
000280        installation.       Applewood Computers.
000290**
000300        date-written.       08/08/26.
000310**
000320        date-compiled.
000330**
000340        security.           Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
000350                            Distributed under the GNU General Public License.
000360                            See the file COPYING for details.
000370**
000380*    remarks.            Bank Batch Trial Balance & Exception
000390*                        Reporting program.
000400*                        Carries two RD report groups in one program
000410*                        the way vacprint and pyrgstr each carry one -
000420*                        Trial Balance is control-broken by Acct-Type,
000430*                        Exception is a flat list, no control breaks.
000440*
000450*    files used.
000460*                        acctfin.dat   Account Master, final
000470*                                      generation (input)
000480*                        bbctl.dat     Run Control Record (input)
000490*                        trialbal.prn  Trial Balance Report
000500*                        except.prn    Exception Report
000510*
000520*    error messages used.
000530* Module specific:
000540*                        BB051.
000550* Changes:
000560* 08/08/26 vbc - 1.0.00 Created, from pyrgstr/vacprint frames.
000570* 09/08/26 vbc - 1.0.01 Exception Report foot now counts the reject
000580*                       lines it has echoed, so a reader does not have
000590*                       to count them off the page by hand.
000600*
000610*************************************************************************
000620*
000630* Copyright Notice.
000640* ****************
000650*
000660* These files and programs are part of the Applewood Computers
000670* Accounting System and are Copyright (c) Vincent B Coen. 1976-2026
000680* and later.  Distributed under the GNU General Public License,
000690* version 3 and later, for personal usage only and that includes use
000700* within a business but without repackaging or resale in any way.
000710*
000720* ACAS is distributed in the hope that it will be useful, but WITHOUT
000730* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
000740* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
000750* License for more details.
000760*
000770*************************************************************************
000780*
000790   environment              division.
000800*===============================
000810*
000820   configuration             section.
000830   special-names.
000840       c01                    is   top-of-form.
000850       class    bb-alpha      is   "A" thru "Z".
000860       upsi-0.
000870   input-output              section.
000880*------------------------------
000890   file-control.
000900       select   Account-Master    assign to  "ACCTFIN"
000910                organization      is  sequential
000920                access mode       is  sequential
000930                file status       is  BB-Acct-Status.
000940       select   Control-File      assign to  "BBCTL"
000950                organization      is  sequential
000960                access mode       is  sequential
000970                file status       is  BB-Ctl-File-Status.
000980       select   Trial-Print-File  assign to  "TRIALBAL"
000990                file status       is  BB-Trl-Status.
001000       select   Except-Print-File assign to  "EXCEPT"
001010                file status       is  BB-Exc-Status.
001020       select   Reject-File       assign to  "REJECTS"
001030                organization      is  sequential
001040                access mode       is  sequential
001050                file status       is  BB-Rej-Status.
001060*
001070   data                      division.
001080*===============================
001090   file section.
001100*
001110   fd  Account-Master
001120       label records are standard.
001130   copy "wsbbacct.cob".
001140*
001150   fd  Control-File
001160       label records are standard.
001170   copy "wsbbctl.cob".
001180*
001190   fd  Trial-Print-File
001200       reports are Trial-Balance-Report.
001210*
001220   fd  Except-Print-File
001230       reports are Exception-Report.
001240*
001250   fd  Reject-File
001260       label records are standard.
001270   01  BB-Reject-In-Line        pic x(132).
001280*
001290   working-storage section.
001300*----------------------
001310*
001320   77  Prog-Name              pic x(15)    value "BB050 (1.0.01)".
001330   copy "wscall.cob".
001340*
001350   01  WS-Data.
001360       03  BB-Trl-Status       pic xx.
001370       03  BB-Exc-Status        pic xx.
001380       03  BB-Rej-Status          pic xx.
001390       03  WS-Acct-Eof           pic x       value "N".
001400       03  WS-Rej-Eof              pic x      value "N".
001410       03  WS-Reply               pic x.
001420       03  WS-Acct-Type-Save      pic x       value space.
001430*
001440   01  WS-Counters.
001450       03  WS-Trial-Page-Cnt     pic 999    comp    value zero.
001460       03  WS-Except-Page-Cnt    pic 999    comp    value zero.
001470       03  WS-Holds-Listed        pic 9(5)  comp    value zero.
001480       03  WS-Rejects-Listed      pic 9(5)  comp    value zero.
001490       03  filler                 pic x(7).
001500*
001510   01  WS-Counters-Alt redefines WS-Counters.
001520       03  WS-Counters-Display    pic 9(9)  occurs 3.
001530*
001540   01  WS-Type-Totals.
001550       03  WT-Type-Balance        pic s9(11)v99  comp-3  value zero.
001560       03  WT-Grand-Balance       pic s9(11)v99  comp-3  value zero.
001570*
001580   01  WS-Type-Totals-Alt redefines WS-Type-Totals.
001590       03  filler                 pic x(7)  occurs 2.
001600*
001610   01  WS-Trial-Line.
001620       03  TB-Acct-No             pic 9(10).
001630       03  TB-Acct-Type            pic x.
001640       03  TB-Acct-Status           pic x.
001650       03  TB-Balance                pic s9(9)v99 comp-3.
001660*
001670* Alternate digit-string view of the account number, used only when
001680* tracing a bad key by eye - easier to read raw than as PIC 9.
001690*
001700   01  WS-Trial-Line-Digits redefines WS-Trial-Line.
001710       03  TB-Acct-No-X            pic x(10).
001720       03  filler                  pic x(13).
001730*
001740   01  WS-Except-Line.
001750       03  EX-Acct-No             pic 9(10).
001760       03  EX-Status               pic x.
001770       03  EX-Balance                pic s9(9)v99 comp-3.
001780*
001790   01  Error-Messages.
001800       03  BB051           pic x(40) value
001810           "BB051 Account Master file status error -".
001820*
001830   report section.
001840*==============
001850*
001860   rd  Trial-Balance-Report
001870       control      final  TB-Acct-Type
001880       page limit   56
001890       heading      1
001900       first detail 5
001910       last  detail 52.
001920*
001930   01  Trial-Head  type page heading.
001940       03  line  1.
001950           05  col   1    pic x(15)   source Prog-Name.
001960           05  col  40    pic x(18)   value "Bank Trial Balance".
001970           05  col  88    pic x(10)   source To-Day.
001980           05  col 105    pic x(5)    value "Page ".
001990           05  col 110    pic zz9     source WS-Trial-Page-Cnt.
002000       03  line  3.
002010           05  col   2                value "Account No".
002020           05  col  16                value "Ty".
002030           05  col  21                value "St".
002040           05  col  26                value "Balance".
002050*
002060   01  Trial-Detail   type detail.
002070       03  line + 1.
002080           05  col   2    pic 9(10)        source TB-Acct-No.
002090           05  col  16    pic x            source TB-Acct-Type.
002100           05  col  21    pic x            source TB-Acct-Status.
002110           05  col  24    pic -z,zzz,zz9.99 source TB-Balance.
002120*
002130   01  Trial-Type-Footing type control footing TB-Acct-Type line plus 1.
002140       03  col   2     pic x(20)          value "Subtotal Type".
002150       03  col  22     pic x              source TB-Acct-Type.
002160       03  col  24     pic -z,zzz,zz9.99  sum TB-Balance.
002170*
002180   01  Trial-Grand-Footing type control footing final line plus 2.
002190       03  col   2     pic x(20)          value "Grand Total".
002200       03  col  24     pic -zz,zzz,zz9.99 sum TB-Balance.
002210*
002220   rd  Exception-Report
002230       control      final
002240       page limit   56
002250       heading      1
002260       first detail 5
002270       last  detail 52.
002280*
002290   01  Except-Head  type page heading.
002300       03  line  1.
002310           05  col   1    pic x(15)   source Prog-Name.
002320           05  col  40    pic x(24)   value "Bank Batch Exception Rpt".
002330           05  col  90    pic x(10)   source To-Day.
002340           05  col 105    pic x(5)    value "Page ".
002350           05  col 110    pic zz9     source WS-Except-Page-Cnt.
002360       03  line  3.
002370           05  col   2                value "Hold Accounts".
002380       03  line  4.
002390           05  col   2                value "Account No".
002400           05  col  16                value "St".
002410           05  col  21                value "Balance".
002420*
002430   01  Except-Detail   type detail.
002440       03  line + 1.
002450           05  col   2    pic 9(10)        source EX-Acct-No.
002460           05  col  16    pic x            source EX-Status.
002470           05  col  19    pic -z,zzz,zz9.99 source EX-Balance.
002480*
002490   01  Except-Reject-Banner type detail line plus 2.
002500       03  col   2     pic x(30)          value "Day's Rejected Transactions".
002510*
002520   01  Except-Reject-Detail type detail.
002530       03  line + 1.
002540           05  col   2    pic x(130)      source BB-Reject-In-Line (1:130).
002550*
002560   01  Except-Totals type control footing final line plus 2.
002570       03  col   2     pic x(26)          value "Accounts in Hold Status :".
002580       03  col  30     pic zzz99          source WS-Holds-Listed.
002590       03  line + 1.
002600           05  col   2  pic x(26)         value "Rejected Transactions   :".
002610           05  col  30  pic zzz99         source WS-Rejects-Listed.
002620*
002630   linkage section.
002640*==============
002650*
002660   01  To-Day              pic x(10).
002670   copy "wsnames.cob".
002680*
002690   procedure  division using  WS-Calling-Data
002700                              To-Day
002710                              File-Defs.
002720*========================================
002730*
002740   0000-Main-Rtn.
002750       open     input  Account-Master.
002760       if       BB-Acct-Status not = "00"
002770                display BB051
002780                go to 0000-Exit.
002790       open     output Trial-Print-File.
002800       open     output Except-Print-File.
002810       initiate Trial-Balance-Report.
002820       initiate Exception-Report.
002830*
002840       perform  5000-Trial-Balance-Rtn thru 5000-Exit
002850                until WS-Acct-Eof = "Y".
002860*
002870       open     input Reject-File.
002880       if       BB-Rej-Status = "00"
002890                generate Except-Reject-Banner
002900                perform  6100-List-Rejects-Rtn thru 6100-Exit
002910                         until WS-Rej-Eof = "Y"
002920                close    Reject-File.
002930*
002940       terminate Trial-Balance-Report.
002950       terminate Exception-Report.
002960       close    Account-Master, Trial-Print-File, Except-Print-File.
002970       go       to 0000-Exit.
002980*
002990   0000-Exit.
003000       exit     program.
003010*
003020   5000-Trial-Balance-Rtn.
003030       read     Account-Master
003040                at end move "Y" to WS-Acct-Eof
003050                go to 5000-Exit.
003060       if       Acct-No = zero
003070                go to 5000-Exit.
003080*
003090       move     Acct-No           to  TB-Acct-No.
003100       move     Acct-Type         to  TB-Acct-Type.
003110       move     Acct-Status       to  TB-Acct-Status.
003120       move     Acct-Current-Balance  to  TB-Balance.
003130       generate Trial-Detail.
003140*
003150       if       Acct-Status = "H"
003160                perform 6000-Exception-Rtn thru 6000-Exit.
003170   5000-Exit.
003180       exit.
003190*
003200   6000-Exception-Rtn.
003210       move     Acct-No               to  EX-Acct-No.
003220       move     Acct-Status           to  EX-Status.
003230       move     Acct-Current-Balance  to  EX-Balance.
003240       generate Except-Detail.
003250       add      1  to  WS-Holds-Listed.
003260   6000-Exit.
003270       exit.
003280*
003290   6100-List-Rejects-Rtn.
003300       read     Reject-File
003310                at end move "Y" to WS-Rej-Eof
003320                go to 6100-Exit.
003330       if       BB-Reject-In-Line = space
003340                go to 6100-Exit.
003350       generate Except-Reject-Detail.
003360       add      1  to  WS-Rejects-Listed.
003370   6100-Exit.
003380       exit.
