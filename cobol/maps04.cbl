000100*
000110****************************************************************
000120*                                                               *
000130*                Date Validation & Conversion                   *
000140*                                                               *
000150****************************************************************
000160*
000170  identification   division.
000180*========================
000190*
000200**
000210       program-id.         maps04.
000220**
000230       author.             V B Coen FBCS, FIDM, FIDPM.
000240**
000250       installation.       Applewood Computers.
000260**
000270       date-written.       31/10/1982.
000280**
000290       date-compiled.
000300**
000310       security.           Copyright (C) 1976-2026, Vincent Bryan Coen.
000320                           Distributed under the GNU General Public License.
000330                           See the file COPYING for details.
000340**
000350*    remarks.            Date Validation / Conversion.
000360*                        Converts and checks dates held as 10 chars
000370*                        dd/mm/ccyy against a packed 9(8) ccyymmdd
000380*                        binary form.  Shared common routine, now
000390*                        called by the BB module's bb000 (run-date
000400*                        check), bb010 (transaction date edit) and
000410*                        bb040 (interest cycle maturity test).
000420**
000430*    version.            1.04 of 03/02/02 21:00.
000440*                        2.00 of 29/01/09.
000450****
000460*
000470* changes:
000480* 05/02/02 vbc - Converted to year 2k using dd/mm/ccyyyy.
000490* 29/01/09 vbc - Migration to GNU Cobol.
000500* 19/10/16 vbc - THIS uses ccyymmdd throughout so is NOT usable
000510*                 within IRS as is, which uses dd/mm/yy.
000520*                 but fixable within IRS itself.
000530* 16/04/24 vbc       Copyright notice update superseding all previous notices.
000540* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000550* 13/11/25 vbc          Capitalise vars, paragraphs etc.
000560* 04/08/26 vbc - 3.3.01 Dropped FUNCTION Test-Date-YYYYMMDD / Integer-
000570*                 of-Date / Date-of-Integer - this build no longer has
000580*                 the intrinsic FUNCTION library linked, so leap-year
000590*                 and days-in-month are now tested the long way with
000600*                 a Days-Table and a manual MOD 4/100/400 test.  Same
000610*                 calling interface, only the inside changed.
000620* 06/08/26 vbc - 3.3.02 Added WS-Feb-Days so the Days-Table itself is
000630*                 never patched in place between calls.
000640*
000650*************************************************************************
000660*
000670* Copyright Notice.
000680* ****************
000690*
000700* This notice supersedes all prior copyright notices & was updated
000710* 2024-04-16.
000720*
000730* These files and programs are part of the Applewood Computers
000740* Accounting System and are Copyright (c) Vincent B Coen. 1976-2026
000750* and later.
000760*
000770* This program is now free software; you can redistribute it and/or
000780* modify it under the terms of the GNU General Public License as
000790* published by the Free Software Foundation; version 3 and later as
000800* revised for personal usage only and that includes for use within a
000810* business but without repackaging or for resale in any way.
000820*
000830* ACAS is distributed in the hope that it will be useful, but WITHOUT
000840* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
000850* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
000860* License for more details.
000870*
000880*************************************************************************
000890*
000900  environment      division.
000910*========================
000920*
000930  configuration    section.
000940  special-names.
000950      c01                    is   top-of-form.
000960      class    date-numeric  is   "0" thru "9".
000970  input-output     section.
000980*-----------------------
000990  file-control.
001000*
001010  data             division.
001020*========================
001030  working-storage  section.
001040*-----------------------
001050*
001060  01  Date-Fields.
001070      03  Z                  pic 99        binary.
001080      03  Z1                 pic 9(6)      binary.
001090      03  Z2                 pic 99        binary.
001100      03  Z3                 pic 99        binary.
001110      03  Z4                 pic 999       binary.
001120      03  WS-Feb-Days        pic 99        binary.
001130      03  Test-Date.
001140          05  TD-CCYY.
001150              07  TD-CC      pic 99.
001160              07  TD-YY      pic 99.
001170          05  TD-MM          pic 99.
001180          05  TD-DD          pic 99.
001190      03  Test-Date9 redefines Test-Date pic 9(8).
001200      03  filler             pic x(4).
001210*
001220  01  WS-Days-Table.
001230      03  filler             pic 99        value 31.
001240      03  filler             pic 99        value 28.
001250      03  filler             pic 99        value 31.
001260      03  filler             pic 99        value 30.
001270      03  filler             pic 99        value 31.
001280      03  filler             pic 99        value 30.
001290      03  filler             pic 99        value 31.
001300      03  filler             pic 99        value 31.
001310      03  filler             pic 99        value 30.
001320      03  filler             pic 99        value 31.
001330      03  filler             pic 99        value 30.
001340      03  filler             pic 99        value 31.
001350  01  WS-Days-In-Month redefines WS-Days-Table.
001360      03  WSD-Month          pic 99        occurs 12.
001370*
001380  linkage          section.
001390*-----------------------
001400*
001410*********
001420* maps04 *
001430*********
001440*
001450  01  Mapa03-WS.
001460      03  A-Date             pic x(10).
001470      03  filler  redefines  A-Date.
001480        05  A-Days           pic 99.
001490        05  filler           pic x.
001500        05  A-Month          pic 99.
001510        05  filler           pic x.
001520        05  A-CCYY           pic 9(4).
001530        05  filler redefines A-CCYY.
001540            07  A-CC         pic 99.
001550            07  A-Year       pic 99.
001560      03  A-Bin              binary-long.
001570      03  filler             pic x(4).
001580*
001590  procedure        division using  Mapa03-WS.
001600*=========================================
001610*
001620* if dd/mm/ccyy is bad A-Bin = zero,
001630*   if entry A-Bin not zero then convert to dd/mm/ccyy
001640*
001650      if       A-Bin  >  zero
001660               go to  WS-Unpack.
001670*
001680      move     zero    to  Z.
001690      inspect  A-Date replacing all "." by "/".
001700      inspect  A-Date replacing all "," by "/".
001710      inspect  A-Date replacing all "-" by "/".
001720      inspect  A-Date tallying Z for all "/".
001730*
001740*  Very basic testing here - days-in-month and leap year
001750*           are re-checked below once TD-MM/TD-CCYY are set
001760*
001770      if       Z not = 2 or
001780               A-Days not numeric or
001790               A-Month not numeric or
001800               A-CC   not numeric or
001810               A-Year not numeric or
001820               A-Days < 01 or > 31 or
001830               A-Month < 01 or > 12
001840               go to Main-Exit.
001850*
001860      move     A-CC    to TD-CC.
001870      move     A-Year  to TD-YY.
001880      move     A-Month to TD-MM.
001890      move     A-Days  to TD-DD.
001900*
001910      perform  Leap-Year-Test-Rtn thru Leap-Year-Exit.
001920*
001930      if       TD-MM = 02
001940               move     WS-Feb-Days  to  WSD-Month (2).
001950*
001960      if       TD-DD  >  WSD-Month (TD-MM)
001970               go to Main-Exit.
001980*
001990*********************************************
002000*       Date Validation & Conversion        *
002010*       ============================        *
002020*                                           *
002030*  Requires date input in A-Date as         *
002040*  dd/mm/yy or dd/mm/ccyy & returns date as *
002050*      ccyymmdd in  A-Bin                   *
002060*  Date errors returned as A-Bin equal zero *
002070*********************************************
002080*
002090      compute  A-Bin = (TD-CC * 1000000) + (TD-YY * 10000)
002100                      + (TD-MM * 100) + TD-DD.
002110      go       to Main-Exit.
002120*
002130  Leap-Year-Test-Rtn.
002140      move     28  to  WS-Feb-Days.
002150      divide   TD-CCYY  by  4  giving  Z1  remainder  Z2.
002160      if       Z2 not = zero
002170               go to Leap-Year-Exit.
002180      move     29  to  WS-Feb-Days.
002190      divide   TD-CCYY  by  100  giving  Z1  remainder  Z3.
002200      if       Z3 not = zero
002210               go to Leap-Year-Exit.
002220      move     28  to  WS-Feb-Days.
002230      divide   TD-CCYY  by  400  giving  Z1  remainder  Z4.
002240      if       Z4 not = zero
002250               go to Leap-Year-Exit.
002260      move     29  to  WS-Feb-Days.
002270  Leap-Year-Exit.
002280      exit.
002290*
002300*************************************
002310*   Binary Date Conversion Routine   *
002320*   ==============================   *
002330*                                    *
002340*  Requires ccyymmdd input in A-Bin  *
002350*  &  returns date  in A-Date        *
002360*  This way dates can be compared    *
002370*    as is                           *
002380*************************************
002390*
002400  WS-Unpack.
002410      move     "00/00/0000" to A-Date.
002420      move     A-Bin        to Test-Date9.
002430      move     TD-CCYY      to A-CCYY.
002440      move     TD-MM        to A-Month.
002450      move     TD-DD        to A-Days.
002460*
002470  Main-Exit.
002480      exit     program.
