000100*
000110****************************************************************
000120*                                                               *
000130*          Check digit calculation and verification routine     *
000140*                           MOD 11 only                          *
000150****************************************************************
000160*
000170  identification          division.
000180*===============================
000190*
000200**
000210       program-id.         maps09.
000220**
000230       author.             V B Coen FBCS, FIDM, FIDPM.
000240**
000250       installation.       Applewood Computers.
000260**
000270       date-written.       01/11/82.
000280**
000290       date-compiled.
000300**
000310       security.           Copyright (C) 1967-2026, Vincent Bryan Coen.
000320                           Distributed under the GNU General Public License.
000330                           See the file COPYING for details.
000340**
000350*    remarks.            Check-Digit (Mod 11) / Calculation Verification.
000360*                        Shared common routine - called by any ledger
000370*                        module that needs a check digit on a key field,
000380*                        now including the BB (Bank Batch) module's
000390*                        account-number validation in BB010.
000400**
000410*    version.            1.02 of 08/11/82  01:30.
000420****
000430* Changes:
000440* 01/11/82 vbc - 1.00  Created.
000450* 08/11/82 vbc - 1.02  Weight table corrected.
000460* 23/06/91 vbc - 1.03  Sales ledger account-no check digit added.
000470* 11/02/98 vbc - 1.04  Y2K review - no date fields held, no change
000480*                      required, note added to file only.
000490* 29/01/09 vbc - 2.00  Migration to Open Cobol/GnuCobol.
000500* 16/04/24 vbc -       Copyright notice update superseding all
000510*                      previous notices.
000520* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000530* 04/08/26 vbc - 3.3.01 Widened Work-Array from occurs 6 to
000540*                      occurs 10 and reworked the weight table so
000550*                      BB010 can check-digit the 10-digit Acct-No
000560*                      instead of a 6-digit employee/customer no.
000570* 07/08/26 vbc - 3.3.02 Renamed linkage fields off the generic
000580*                      Customer-Nos/Check-Digit/maps09-reply to
000590*                      BB09- names now that BB is the only caller
000600*                      left using the O/S build of this routine.
000610*
000620*************************************************************************
000630*
000640* Copyright Notice.
000650* ****************
000660*
000670* This notice supersedes all prior copyright notices & was updated
000680* 2024-04-16.
000690*
000700* These files and programs are part of the Applewood Computers
000710* Accounting System and are Copyright (c) Vincent B Coen. 1976-2026
000720* and later.
000730*
000740* This program is now free software; you can redistribute it and/or
000750* modify it under the terms of the GNU General Public License as
000760* published by the Free Software Foundation; version 3 and later as
000770* revised for personal usage only and that includes for use within a
000780* business but without repackaging or for resale in any way.
000790*
000800* ACAS is distributed in the hope that it will be useful, but WITHOUT
000810* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
000820* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
000830* License for more details.
000840*
000850*************************************************************************
000860*
000870  environment              division.
000880*===============================
000890*
000900  configuration            section.
000910  special-names.
000920*                                no decimal-point is comma - US shop
000930      c01                    is   top-of-form.
000940      class    alpha-check   is   "0" thru "9" "A" thru "Z" "-".
000950      class    numeric-check is   "0" thru "9".
000960  input-output              section.
000970*------------------------------
000980  file-control.
000990*
001000  data                      division.
001010*===============================
001020  working-storage section.
001030*----------------------
001040*
001050  01  ws-data.
001060      03  Alpha            pic x(37)     value
001070                 "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ-".
001080      03  filler  redefines  Alpha.
001090          05  Ar1          pic x         occurs  37  indexed by Q.
001100      03  Work-Array.
001110          05  Array        pic x         occurs  10.
001120      03  Work-Array-Num  redefines Work-Array
001130                           pic 9(10).
001140      03  Suma             pic s9(5).
001150      03  filler           pic x(9).
001160*
001170  01  WS-Trace-Area.
001180      03  WS-Trace-Date    pic 9(8)      comp.
001190      03  WS-Trace-Date-Alt redefines WS-Trace-Date.
001200          05  WS-Trace-CCYY  pic 9(4).
001210          05  WS-Trace-MM    pic 99.
001220          05  WS-Trace-DD    pic 99.
001230      03  filler            pic x(4).
001240*
001250      77  A                pic s9(5)      comp.
001260      77  Y                pic s9(5)      comp.
001270      77  Z                pic s9(5)      comp.
001280  linkage section.
001290*--------------
001300*
001310  01  Maps09-WS.
001320      03  BB09-Acct-Digits  pic x(10).
001330*                                 C-Create, V-Validate
001340      03  BB09-Reply        pic x.
001350      03  BB09-Check-Digit  pic 9.
001360      03  filler            pic x(5).
001370*
001380  procedure division  using  maps09-ws.
001390*===================================
001400*
001410  main.
001420      move     BB09-Acct-Digits  to  Work-Array.
001430      move     zero  to  Suma.
001440      perform  Addition-Loop through Addition-End
001450               varying A from 1 by 1 until A > 10.
001460*
001470      if       Suma = zero
001480               move  "N"  to  BB09-Reply
001490               go to  main-exit.
001500*
001510      divide   Suma  by  11  giving  Z.
001520      compute  A  =  11 - (Suma - (11 * Z)).
001530*
001540      if       BB09-Reply = "C"
001550               move   A   to  BB09-Check-Digit
001560               move  "Y"  to  BB09-Reply.
001570*
001580      if       BB09-Reply = "V"
001590        and    A = BB09-Check-Digit
001600               move  "Y"  to  BB09-Reply.
001610*
001620      go       to main-exit.
001630*
001640  Addition-Loop.
001650      set      Q  to  1.
001660      search   Ar1  at end  go to  Addition-Error
001670               when Ar1 (Q) = Array (A)
001680                    go to  Addition-Do.
001690*
001700  Addition-Error.
001710      move     zero  to  Suma.
001720      move     11    to  A.
001730      go to    Addition-End.
001740*
001750  Addition-Do.
001760      set      Y  to  Q.
001770      compute  Z  =   Y * (12 - A).
001780      add      Z  to  Suma.
001790*
001800  Addition-End.
001810      exit.
001820*
001830  main-exit.   exit program.
001840*********    ************
