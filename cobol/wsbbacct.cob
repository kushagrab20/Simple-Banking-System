000100*********************************************
000110*                                           *
000120*  Record Definition For Account Master     *
000130*           File                            *
000140*     Uses Acct-No as key                   *
000150*********************************************
000160* File size 400 bytes.
000170*
000180* Carries one Account Master record per open, closed, dormant or
000190* held account.  Module BB010 reads a sorted extract of this file
000200* to edit the day's transactions; BB030 rewrites every record to the
000210* next generation after posting; BB040 posts interest into it; BB050
000220* reads the final generation end to end for Trial Balance.
000230*
000240* 04/08/26 vbc - Created, from the old wspyemp.cob employee layout.
000250* 05/08/26 vbc - Acct-Interest-Tier left display, code not volume.
000260* 06/08/26 vbc - Added Acct-Last-Stmt-Date for the (future) statement
000270*               print run - not produced by this batch.
000280* 07/08/26 vbc - Filler resized after adding Acct-Overdraft-Limit.
000290*
000300  01  BB-Account-Record.
000310      03  Acct-No                pic 9(10).
000320*                                   A-Active,D-Dormant,C-Closed,H-Hold
000330      03  Acct-Status            pic x.
000340*                                   C-Checking,S-Savings,M-Money Mkt,
000350*                                   X-Christmas Club
000360      03  Acct-Type              pic x.
000370*                                   ccyymmdd
000380      03  Acct-Open-Date          pic 9(8)   comp.
000390*                                   ccyymmdd, zero if open
000400      03  Acct-Close-Date         pic 9(8)   comp.
000410*                                   last, first middle-initial
000420      03  Acct-Owner-Name         pic x(32).
000430*                                   excludes dashes
000440      03  Acct-Owner-SSN          pic 9(9)   comp.
000450      03  Acct-Mail-Address-1     pic x(32).
000460      03  Acct-Mail-Address-2     pic x(32).
000470      03  Acct-Mail-Address-3     pic x(32).
000480      03  Acct-Mail-Address-4     pic x(32).
000490      03  Acct-Mail-Post-Code.
000500          05  Acct-Mail-Zip       pic x(10).
000510          05  Acct-Mail-State     pic xx.
000520*                                   spaces if none
000530      03  Acct-Joint-Owner-Name   pic x(32).
000540*                                   ledger balance
000550      03  Acct-Current-Balance    pic s9(9)v99  comp-3.
000560*                                   ledger less holds/float
000570      03  Acct-Available-Balance  pic s9(9)v99  comp-3.
000580*                                   uncollected funds hold
000590      03  Acct-Hold-Amt           pic s9(9)v99  comp-3.
000600*                                   product minimum
000610      03  Acct-Min-Balance        pic s9(7)v99  comp-3.
000620*                                   annual nominal rate, eg 00.0425
000630      03  Acct-Interest-Rate      pic 9(2)v9(4) comp-3.
000640*                                   1-5, selects BB-Rate-Record
000650      03  Acct-Interest-Tier      pic 9.
000660*                                   M-Monthly, Q-Quarterly
000670      03  Acct-Interest-Cycle     pic x.
000680*                                   ccyymmdd of last posting
000690      03  Acct-Last-Interest-Date pic 9(8)   comp.
000700      03  Acct-YTD-Interest-Paid  pic s9(7)v99  comp-3.
000710*                                   reset at SOD, BB000
000720      03  Acct-Today-Debit-Total  pic s9(7)v99  comp-3.
000730*                                   reset at SOD, BB000
000740      03  Acct-Today-Debit-Count  pic 99     comp.
000750*                                   approved line, zero if none
000760      03  Acct-Overdraft-Limit    pic s9(7)v99  comp-3.
000770      03  Acct-Last-Maint-Date    pic 9(8)   comp.
000780*                                   statement run not in this batch
000790      03  Acct-Last-Stmt-Date     pic 9(8)   comp.
000800      03  filler                  pic x(114).
000810*
000820* Alternate view of the account number and open date for edit
000830* routines that want the century and year split out, eg the
000840* age-of-account checks used when BB040 validates an interest cycle.
000850*
000860  01  BB-Account-Dates-Alt redefines BB-Account-Record.
000870      03  BBA-No                  pic 9(10).
000880      03  BBA-Flags               pic xx.
000890      03  BBA-Open-Date.
000900          05  BBA-Open-CCYY        pic 9(4).
000910          05  BBA-Open-MM          pic 99.
000920          05  BBA-Open-DD          pic 99.
000930      03  filler                  pic x(380).
000940*
000950* Header record, RRN 1 of the Account Master, holds the last date
000960* this batch successfully ran to completion - tested by BB000 at
000970* Start of Day so the same day cannot be posted twice.
000980*
000990  01  BB-Account-Header.
001000*                                   value zero
001010      03  Hdr-Acct-No              pic 9(10).
001020      03  Hdr-Last-Run-Date        pic 9(8)   comp.
001030*                                   C-Completed,R-Running,E-Ended in error
001040      03  Hdr-Last-Run-Status      pic x.
001050      03  Hdr-Accounts-On-File     pic 9(7)   comp.
001060      03  filler                   pic x(381).
001070*
