000100*********************************************
000110*                                           *
000120*  Record Definition For Batch Run          *
000130*           Control File                    *
000140*     Uses RRN 1, one record per run        *
000150*********************************************
000160* File size 256 bytes.
000170*
000180* Carries this run's control totals.  BB010 accumulates the accepted
000190* and rejected transaction counts as it edits; BB030 adds its posted
000200* debit/credit totals as it matches the Account Master; BB040 adds
000210* the interest-paid total; BB050 reads the finished record to print
000220* the foot of the Trial Balance and to prove the run balanced before
000230* the next Start of Day is allowed to advance past it.
000240*
000250* 04/08/26 vbc - Created, from the old wspycoh.cob company-history
000260*                QTD/YTD accumulator block - this run needs one day's
000270*                worth of totals, not a quarter's, so the occurs
000280*                tables collapsed to single accumulators.
000290* 07/08/26 vbc - Ctl-Run-Status added so BB050 can tell a run that
000300*                aborted mid-post from one that finished clean.
000310*
000320  01  BB-Control-Record.
000330      03  Ctl-Run-Date             pic 9(8)      comp.
000340*                                   S-Started,P-Posted,C-Complete,E-Error
000350      03  Ctl-Run-Status           pic x.
000360      03  Ctl-Accounts-Read        pic 9(7)      comp.
000370      03  Ctl-Trans-Read           pic 9(7)      comp.
000380      03  Ctl-Trans-Accepted       pic 9(7)      comp.
000390      03  Ctl-Trans-Rejected       pic 9(7)      comp.
000400      03  Ctl-Totals                             comp-3.
000410          05  Ctl-Debit-Total      pic s9(9)v99.
000420          05  Ctl-Credit-Total     pic s9(9)v99.
000430          05  Ctl-Interest-Total   pic s9(9)v99.
000440          05  Ctl-Net-Change       pic s9(9)v99.
000450      03  Ctl-Accounts-On-Hold     pic 9(5)      comp.
000460      03  Ctl-Interest-Posted      pic 9(5)      comp.
000470      03  filler                   pic x(203).
000480*
