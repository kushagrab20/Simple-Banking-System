000100*********************************************
000110*                                           *
000120*  Record Definition For Interest Rate      *
000130*           Table File                      *
000140*     Uses Rate-Tier as key, 5 records      *
000150*********************************************
000160* File size 32 bytes.
000170*
000180* Was three near-identical tables in the Payroll module (wspylwt.cob,
000190* wspyswt.cob, wspystax.cob) before this module, each holding its own
000200* copy of a tiered cutoff/percent table and each carrying the very
000210* comment that they ought to be one table.  BB040 needs exactly that
000220* one table, tiered by Acct-Interest-Tier, so it is built as one here.
000230*
000240* 04/08/26 vbc - Created, from the old wspylwt.cob withholding table,
000250*                collapsed from occurs 5 agencies x occurs 15 cutoffs
000260*                down to the one row per tier this module needs.
000270* 06/08/26 vbc - Rate-High-Bal added so BB040 edit can range-check a
000280*                tier change without going back to the Account Master.
000290*
000300  01  BB-Rate-Record.
000310      03  Rate-Tier               pic 9.
000320      03  Rate-Low-Bal            pic s9(9)v99  comp-3.
000330      03  Rate-High-Bal           pic s9(9)v99  comp-3.
000340*                                   9999.9999 = never changed since load
000350      03  Rate-Annual-Pct         pic 9(2)v9(4) comp-3.
000360      03  Rate-Last-Change-Date   pic 9(8)      comp.
000370      03  filler                  pic x(11).
000380*
