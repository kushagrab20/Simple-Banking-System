000100*********************************************
000110*                                           *
000120*  Record Definition For Transaction File   *
000130*           (Daily)                         *
000140*     Uses Tran-Acct-No + Tran-Seq-No       *
000150*     for the intraday sort in BB020        *
000160*********************************************
000170* File size 80 bytes.
000180*
000190* One record per teller/ATM/online transaction captured during the
000200* day.  BB010 edits the raw file written here, BB020 sorts the
000210* accepted ones into account-number/sequence order, BB030 posts them
000220* against the Account Master and BB040 appends the system-generated
000230* interest (Tran-Type IN) postings that BB050 later foots on the
000240* Posting Journal control totals.
000250*
000260* 04/08/26 vbc - Created, from the old wspyhrs.cob timesheet layout.
000270* 05/08/26 vbc - Tran-Reject-Reason widened from 1 to 2 to carry
000280*               the two-digit reject reason codes used by BB010/BB030.
000290*
000300  01  BB-Transaction-Record.
000310      03  Tran-Acct-No           pic 9(10).
000320      03  Tran-Seq-No            pic 9(6)     comp.
000330*                                   ccyymmdd
000340      03  Tran-Date              pic 9(8)     comp.
000350*                                   DP,WD,TI,TO,FE - IN is system use only
000360      03  Tran-Type              pic xx.
000370*                                   T-Teller,A-ATM,O-Online,S-System
000380      03  Tran-Source            pic x.
000390*                                   always positive, sign of effect is
000400*                                   implied by Tran-Type
000410      03  Tran-Amount            pic s9(7)v99 comp-3.
000420*                                   other leg of a transfer, else zero
000430      03  Tran-Related-Acct      pic 9(10).
000440      03  Tran-Description       pic x(20).
000450*                                   blank-unprocessed,P-Posted,R-Rejected
000460      03  Tran-Status            pic x.
000470      03  Tran-Reject-Reason     pic xx.
000480      03  filler                 pic x(21).
000490*
000500* Header record, first record of the daily transaction file,
000510* written by the capture system upstream of this module and read
000520* only by BB010 to proof the record count.
000530*
000540  01  BB-Transaction-Header.
000550*                                   value zero
000560      03  Hdr-Tran-Acct-No        pic 9(10).
000570      03  Hdr-Tran-Capture-Date   pic 9(8)     comp.
000580      03  Hdr-Tran-Rec-Count      binary-long  unsigned.
000590      03  Hdr-Tran-Batch-No       binary-short unsigned.
000600      03  filler                  pic x(50).
000610*
