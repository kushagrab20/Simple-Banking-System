000100* 14/03/18 vbc - 1.01   WS-CD-Args for passing extra info to called
000110*                        process that will help in a cron call by time
000120*                        via menu program, picked by position within
000130*                        WS-Args.
000140* 14/11/25 vbc - 1.02 - Chg WS-Term-Code from 9 to 99.
000150* 04/08/26 vbc - 1.03 - Added WS-Batch-Run-No for BB module so a
000160*                       called routine knows which day's run invoked
000170*                       it - maps04/maps09 use this only in traces.
000180*
000190  01  WS-Calling-Data.
000200      03  WS-Called        pic x(8).
000210      03  WS-Caller        pic x(8).
000220      03  WS-Del-Link      pic x(8).
000230      03  WS-Term-Code     pic 99.
000240*                                 new 18/5/13
000250      03  WS-Process-Func  pic 9.
000260      03  WS-Sub-Function  pic 9.
000270*                                 Changed / Added 14/03/18
000280      03  WS-CD-Args       pic x(13).
000290*                                 new 04/08/26 for BB module callers
000300      03  WS-Batch-Run-No  pic 9(8) comp.
000310*
