000100*
000110* File name table for the Bank Batch (BB) module.
000120*
000130* The full ACAS File-Defs table (Sales, Purchase, Stock, General and
000140* IRS, files 00-57) does not apply to this module - BB has its own
000150* small file set and is built the same way the IRS integration got
000160* its own irsNN entries in 2016, not layered on top of the ledger
000170* files it shares nothing with.
000180*
000190* 04/08/26 vbc - Rebuilt for the BB module.  Old Sales/Purchase/
000200*                Stock/General/IRS/Payroll entries (files 00-57)
000210*                removed - none of them apply to this module.
000220*                Kept the pre/post sort-file pair, renamed off gl071.
000230*
000240  01  File-Defs.
000250      02  file-defs-a.
000260          03  pre-sort-name     pic x(532)  value "bb020in.tmp".
000270          03  post-sort-name    pic x(532)  value "bb020out.tmp".
000280          03  file-01           pic x(532)  value "acctmast.dat".
000290          03  file-02           pic x(532)  value "tranfile.dat".
000300          03  file-03           pic x(532)  value "acctwork.dat".
000310          03  file-04           pic x(532)  value "ratetbl.dat".
000320          03  file-05           pic x(532)  value "bbctl.dat".
000330          03  file-06           pic x(532)  value "rejects.prn".
000340          03  file-07           pic x(532)  value "pstjrnl.prn".
000350          03  file-08           pic x(532)  value "intrpt.prn".
000360          03  file-09           pic x(532)  value "trialbal.prn".
000370          03  file-10           pic x(532)  value "except.prn".
000380      02  filler         redefines file-defs-a.
000390          03  System-File-Names   pic x(532) occurs 12.
000400      02  File-Defs-Count         binary-short value 12.
000410      02  File-Defs-os-Delimiter  pic x.
000420*
